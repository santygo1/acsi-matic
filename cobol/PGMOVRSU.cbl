000100*=================================================================
000110 IDENTIFICATION DIVISION.
000120 PROGRAM-ID.    PGMOVRSU.
000130 AUTHOR.        D. PEREYRA.
000140 INSTALLATION.  DEPTO DE SISTEMAS - PROYECTO ACSI-MATIC.
000150 DATE-WRITTEN.  1989-09-21.
000160 DATE-COMPILED.
000170 SECURITY.      USO INTERNO - CONFIDENCIAL.
000180*-----------------------------------------------------------------
000190*    S U B R U T I N A   D E   D E T E C C I O N   D E
000200*    S O B R E O F E R T A   ( R E D U N D A N C I A )
000210*
000220*    COMPARA UN PAR DE ORACIONES DE LA BANDA GENERAL (RECIBIDAS
000230*    POR
000240*    REFERENCIA) Y, SEGUN LA CANTIDAD DE PALABRAS SINONIMAS QUE
000250*    COMPARTEN CONTRA EL TOTAL DE PALABRAS DE CADA UNA, MARCA EL
000260*    INDICADOR SENT-IS-OVERSUPPLY DE UNA O DE AMBAS DIRECTAMENTE
000270*    SOBRE
000280*    LOS REGISTROS RECIBIDOS (NO DEVUELVE UN CODIGO DE RESULTADO
000290*    APARTE - EL LLAMADOR RELEE LOS INDICADORES DESPUES DEL CALL).
000300*
000310*    LA CONSULTA DE SINONIMIA SE RESUELVE CONTRA LA TABLA CPSYNTB,
000320*    CARGADA EN MEMORIA AL COMIENZO DE LA CORRIDA (VER ARCHIVO
000330*    SYNONYM-TABLE).
000340*-----------------------------------------------------------------
000350*    HISTORIA DE CAMBIOS
000360*    FECHA      AUTOR   TICKET      DESCRIPCION
000370*    ---------- ------- -----------
000380*    -----------------------------------
000390*    1989-09-21 DPR     PROY-0091   VERSION INICIAL.
000400*    1990-11-06 DPR     INC-0071    SE ORDENA EL PAR POR CANTIDAD
000410*    DE
000420*                                   PALABRAS ANTES DE CONTAR
000430*                                   COINCIDEN-
000440*                                   CIAS (LA ORACION MAS CORTA VA
000450*                                   COMO
000460*                                   "PRIMERA" EN EL DOBLE BUCLE).
000470*    1992-05-11 MCG     INC-0140    LA SINONIMIA SE PRUEBA
000480*    SIMETRICA:
000490*                                   (A,B) Y (B,A) CONTRA
000500*                                   WS-SYNONYM-
000510*                                   TABLE, MAS LA IGUALDAD TRIVIAL
000520*                                   A=A.
000530*    1994-04-08 MCG     INC-0203    SE DEJA CONSTANCIA DE QUE EL
000540*    UMBRAL
000550*                                   DE SOBREOFERTA (25/100) TRUNCA
000560*                                   A
000570*                                   CERO - VER PARRAFO
000580*                                   3000-EVALUAR-
000590*                                   UMBRAL-I, NO CORREGIR SIN
000600*                                   AUTORIZA-
000610*                                   CION DEL AREA DE NEGOCIO.
000620*    1998-09-30 RFB     Y2K-0007   REVISION Y2K COMPLETA: SIN
000630*    CAMPOS DE
000640*                                   FECHA EN ESTA RUTINA, SIN
000650*                                   IMPACTO.
000660*    2003-01-17 RFB     INC-0288   SE ACLARA EN COMENTARIOS EL
000670*    CASO DE
000680*                                   AUTOCOMPARACION (PARRAFO
000690*                                   1000).
000700*=================================================================
000710*
000720 ENVIRONMENT DIVISION.
000730 CONFIGURATION SECTION.
000740*
000750 SPECIAL-NAMES.
000760     C01 IS TOP-OF-FORM.
000770*
000780 DATA DIVISION.
000790 WORKING-STORAGE SECTION.
000800*
000810*=================================================================
000820*    CONSTANTES DEL UMBRAL DE SOBREOFERTA (VER REGLA DE NEGOCIO)
000830*=================================================================
000840 01  WA-UMBRAL-CONSTANTES.
000850     03  WA-OVERSUPPLY-PCT      PIC 9(03)   COMP  VALUE 25.
000860     03  WA-UMBRAL-SOBREOFERTA  PIC 9(03)   COMP  VALUE ZERO.
000870     03  WA-UMBRAL-R REDEFINES WA-UMBRAL-SOBREOFERTA
000880                                PIC 9(03).
000890     03  FILLER                 PIC X(06)   VALUE SPACES.
000900*
000910*=================================================================
000920*    PUNTEROS "MAS CORTA" / "MAS LARGA" DEL PAR RECIBIDO
000930*    (SE TRABAJA CON UN INDICADOR EN LUGAR DE PUNTEROS - COBOL NO
000940*    TIENE ALIAS DE GRUPO - Y SE REPITE LA LOGICA PARA CADA LADO)
000950*=================================================================
000960 01  WA-ORDEN-WORK.
000970     03  WA-A-ES-CORTA           PIC X(01)   VALUE 'N'.
000980         88  WA-A-ES-LA-CORTA               VALUE 'Y'.
000990     03  WA-SYNONYM-MATCHES      PIC 9(04)   COMP  VALUE ZERO.
001000     03  WA-SYNONYM-MATCHES-R REDEFINES WA-SYNONYM-MATCHES
001010                                PIC 9(04).
001020     03  WA-RATIO-CORTA          PIC 9(04)   COMP  VALUE ZERO.
001030     03  WA-RATIO-LARGA          PIC 9(04)   COMP  VALUE ZERO.
001040     03  FILLER                  PIC X(06)   VALUE SPACES.
001050*
001060*=================================================================
001070*    INDICES DEL DOBLE BUCLE DE COMPARACION Y DE LA BUSQUEDA EN LA
001080*    TABLA DE SINONIMOS
001090*=================================================================
001100 01  WA-COMPARAR-WORK.
001110     03  WA-CORTA-IX             PIC S9(02)  COMP  VALUE ZERO.
001120     03  WA-LARGA-IX             PIC S9(02)  COMP  VALUE ZERO.
001130     03  WA-SYN-SCAN-IX          PIC S9(04)  COMP  VALUE ZERO.
001140     03  WA-SON-SINONIMAS        PIC X(01)   VALUE 'N'.
001150         88  WA-ES-SINONIMA                 VALUE 'Y'.
001160     03  WA-WORD-ORIGEN          PIC X(12)   VALUE SPACES.
001170     03  WA-WORD-DESTINO         PIC X(12)   VALUE SPACES.
001180     03  FILLER                  PIC X(06)   VALUE SPACES.
001190*
001200 LINKAGE SECTION.
001210*
001220 01  LK-SENTENCE-A.
001230     COPY CPSNTTB.
001240*
001250 01  LK-SENTENCE-B.
001260     COPY CPSNTTB.
001270*
001280     COPY CPSYNTB.
001290*
001300 PROCEDURE DIVISION USING LK-SENTENCE-A
001310                          LK-SENTENCE-B
001320                          WS-SYNONYM-TABLE
001330                          WA-SYNONYM-CONTROL.
001340*
001350*    2003-01-17 RFB - INC-0288 - PASO 1 DE LA REGLA DE
001360*    COMPARACION:
001370*    SI EL PAR RECIBIDO ES LA MISMA ORACION FISICA (MISMO
001380*    SENT-SEQ-NO)
001390*    SE MARCA LA "SEGUNDA" EN SOBREOFERTA Y SE CORTA. EN LA
001400*    PRACTICA
001410*    ESTO NUNCA OCURRE PORQUE EL CONJUNTO GENERAL YA DEDUPLICA POR
001420*    CONTENIDO ANTES DE LLEGAR ACA (VER PGMACSMT, PARRAFO 3220) -
001430*    SE
001440*    MANTIENE LA VALIDACION POR FIDELIDAD AL ALGORITMO ORIGINAL.
001450 0100-CONTROL-I.
001460     IF SENT-SEQ-NO OF LK-SENTENCE-A = SENT-SEQ-NO OF
001470         LK-SENTENCE-B
001480        SET SENT-OVERSUPPLY OF LK-SENTENCE-B TO TRUE
001490     ELSE
001500        PERFORM 1000-ORDENAR-PAR-I THRU 1000-ORDENAR-PAR-F
001510        PERFORM 2000-CONTAR-SINONIMOS-I THRU
001520            2000-CONTAR-SINONIMOS-F
001530        PERFORM 3000-EVALUAR-UMBRAL-I THRU 3000-EVALUAR-UMBRAL-F
001540     END-IF.
001550 0100-CONTROL-F.
001560     GOBACK.
001570*=================================================================
001580*    1000  -  SE DECIDE CUAL DE LAS DOS ORACIONES ES LA "CORTA"
001590*    (MENOS
001600*    PALABRAS DISTINTAS). EN CASO DE EMPATE, A QUEDA COMO LA CORTA
001610*    (SE RESPETA EL ORDEN ORIGINAL DEL PAR RECIBIDO).
001620*=================================================================
001630 1000-ORDENAR-PAR-I.
001640     IF SENT-WORD-COUNT OF LK-SENTENCE-A <=
001650              SENT-WORD-COUNT OF LK-SENTENCE-B
001660        SET WA-A-ES-LA-CORTA TO TRUE
001670     ELSE
001680        MOVE 'N' TO WA-A-ES-CORTA
001690     END-IF.
001700 1000-ORDENAR-PAR-F.
001710     EXIT.
001720*=================================================================
001730*    2000  -  CUENTA DE COINCIDENCIAS SINONIMAS: PALABRA DE LA
001740*    CORTA
001750*    (EXTERNO) CONTRA PALABRA DE LA LARGA (INTERNO), SIN CORTE
001760*    ANTICIPADO POR PALABRA ORIGEN (UNA MISMA PALABRA ORIGEN PUEDE
001770*    COINCIDIR VARIAS VECES).
001780*=================================================================
001790 2000-CONTAR-SINONIMOS-I.
001800     MOVE ZERO TO WA-SYNONYM-MATCHES
001810     IF WA-A-ES-LA-CORTA
001820        PERFORM 2010-RECORRER-CORTA-AB-I THRU
001830            2010-RECORRER-CORTA-AB-F
001840            VARYING WA-CORTA-IX FROM 1 BY 1
001850               UNTIL WA-CORTA-IX > SENT-WORD-COUNT OF
001860                   LK-SENTENCE-A
001870     ELSE
001880        PERFORM 2020-RECORRER-CORTA-BA-I THRU
001890            2020-RECORRER-CORTA-BA-F
001900            VARYING WA-CORTA-IX FROM 1 BY 1
001910               UNTIL WA-CORTA-IX > SENT-WORD-COUNT OF
001920                   LK-SENTENCE-B
001930     END-IF.
001940 2000-CONTAR-SINONIMOS-F.
001950     EXIT.
001960*
001970 2010-RECORRER-CORTA-AB-I.
001980     MOVE SENT-WORD-TEXT OF LK-SENTENCE-A(WA-CORTA-IX) TO
001990         WA-WORD-ORIGEN
002000     PERFORM 2030-RECORRER-LARGA-I THRU 2030-RECORRER-LARGA-F
002010         VARYING WA-LARGA-IX FROM 1 BY 1
002020            UNTIL WA-LARGA-IX > SENT-WORD-COUNT OF LK-SENTENCE-B.
002030 2010-RECORRER-CORTA-AB-F.
002040     EXIT.
002050*
002060 2020-RECORRER-CORTA-BA-I.
002070     MOVE SENT-WORD-TEXT OF LK-SENTENCE-B(WA-CORTA-IX) TO
002080         WA-WORD-ORIGEN
002090     PERFORM 2040-RECORRER-LARGA-BA-I THRU
002100         2040-RECORRER-LARGA-BA-F
002110         VARYING WA-LARGA-IX FROM 1 BY 1
002120            UNTIL WA-LARGA-IX > SENT-WORD-COUNT OF LK-SENTENCE-A.
002130 2020-RECORRER-CORTA-BA-F.
002140     EXIT.
002150*
002160 2030-RECORRER-LARGA-I.
002170     MOVE SENT-WORD-TEXT OF LK-SENTENCE-B(WA-LARGA-IX) TO
002180         WA-WORD-DESTINO
002190     PERFORM 2050-SON-SINONIMAS-I THRU 2050-SON-SINONIMAS-F
002200     IF WA-ES-SINONIMA
002210        ADD 1 TO WA-SYNONYM-MATCHES
002220     END-IF.
002230 2030-RECORRER-LARGA-F.
002240     EXIT.
002250*
002260 2040-RECORRER-LARGA-BA-I.
002270     MOVE SENT-WORD-TEXT OF LK-SENTENCE-A(WA-LARGA-IX) TO
002280         WA-WORD-DESTINO
002290     PERFORM 2050-SON-SINONIMAS-I THRU 2050-SON-SINONIMAS-F
002300     IF WA-ES-SINONIMA
002310        ADD 1 TO WA-SYNONYM-MATCHES
002320     END-IF.
002330 2040-RECORRER-LARGA-BA-F.
002340     EXIT.
002350*
002360*    1992-05-11 MCG - INC-0140 - LA IGUALDAD TRIVIAL (ORIGEN =
002370*    DESTINO)
002380*    Y LA SIMETRIA (ORIGEN,DESTINO) / (DESTINO,ORIGEN) SE PRUEBAN
002390*    LAS
002400*    DOS CONTRA LA TABLA DE SINONIMOS.
002410 2050-SON-SINONIMAS-I.
002420     MOVE 'N' TO WA-SON-SINONIMAS
002430     IF WA-WORD-ORIGEN = WA-WORD-DESTINO
002440        SET WA-ES-SINONIMA TO TRUE
002450     ELSE
002460        PERFORM 2060-BUSCAR-PAR-SINONIMO-I THRU
002470            2060-BUSCAR-PAR-SINONIMO-F
002480            VARYING WA-SYN-SCAN-IX FROM 1 BY 1
002490               UNTIL WA-SYN-SCAN-IX > WA-SYN-COUNT
002500                  OR WA-ES-SINONIMA
002510     END-IF.
002520 2050-SON-SINONIMAS-F.
002530     EXIT.
002540*
002550 2060-BUSCAR-PAR-SINONIMO-I.
002560     IF (SYN-WORD-A(WA-SYN-SCAN-IX) = WA-WORD-ORIGEN
002570             AND SYN-WORD-B(WA-SYN-SCAN-IX) = WA-WORD-DESTINO)
002580        OR (SYN-WORD-A(WA-SYN-SCAN-IX) = WA-WORD-DESTINO
002590             AND SYN-WORD-B(WA-SYN-SCAN-IX) = WA-WORD-ORIGEN)
002600        SET WA-ES-SINONIMA TO TRUE
002610     END-IF.
002620 2060-BUSCAR-PAR-SINONIMO-F.
002630     EXIT.
002640*=================================================================
002650*    3000  -  EVALUACION DEL UMBRAL DE SOBREOFERTA
002660*    1994-04-08 MCG - INC-0203 - WA-OVERSUPPLY-PCT / 100 TRUNCA A
002670*    CERO
002680*    (25/100 EN DIVISION ENTERA), POR LO QUE LA COMPARACION DE
002690*    ABAJO
002700*    (SYNONYM-MATCHES / CANTIDAD-PALABRAS) < WA-UMBRAL-SOBREOFERTA
002710*    NUNCA ES VERDADERA PARA UNA DIVISION ENTERA NO NEGATIVA. NI
002720*    LK-
002730*    SENTENCE-A NI LK-SENTENCE-B QUEDAN MARCADAS EN SOBREOFERTA
002740*    POR
002750*    ESTE CAMINO - SOLO EL CASO DE AUTOCOMPARACION DEL PARRAFO
002760*    0100 LO
002770*    LOGRA. SE MANTIENE CODIFICADO TAL CUAL EL PROGRAMA ORIGEN -
002780*    NO
002790*    CORREGIR SIN AUTORIZACION DEL AREA DE NEGOCIO.
002800*=================================================================
002810 3000-EVALUAR-UMBRAL-I.
002820     COMPUTE WA-UMBRAL-SOBREOFERTA = WA-OVERSUPPLY-PCT / 100
002830     IF WA-A-ES-LA-CORTA
002840        COMPUTE WA-RATIO-CORTA =
002850                WA-SYNONYM-MATCHES / SENT-WORD-COUNT OF
002860                    LK-SENTENCE-A
002870        COMPUTE WA-RATIO-LARGA =
002880                WA-SYNONYM-MATCHES / SENT-WORD-COUNT OF
002890                    LK-SENTENCE-B
002900        IF WA-RATIO-CORTA < WA-UMBRAL-SOBREOFERTA
002910           SET SENT-OVERSUPPLY OF LK-SENTENCE-A TO TRUE
002920        END-IF
002930        IF WA-RATIO-LARGA < WA-UMBRAL-SOBREOFERTA
002940           SET SENT-OVERSUPPLY OF LK-SENTENCE-B TO TRUE
002950        END-IF
002960     ELSE
002970        COMPUTE WA-RATIO-CORTA =
002980                WA-SYNONYM-MATCHES / SENT-WORD-COUNT OF
002990                    LK-SENTENCE-B
003000        COMPUTE WA-RATIO-LARGA =
003010                WA-SYNONYM-MATCHES / SENT-WORD-COUNT OF
003020                    LK-SENTENCE-A
003030        IF WA-RATIO-CORTA < WA-UMBRAL-SOBREOFERTA
003040           SET SENT-OVERSUPPLY OF LK-SENTENCE-B TO TRUE
003050        END-IF
003060        IF WA-RATIO-LARGA < WA-UMBRAL-SOBREOFERTA
003070           SET SENT-OVERSUPPLY OF LK-SENTENCE-A TO TRUE
003080        END-IF
003090     END-IF.
003100 3000-EVALUAR-UMBRAL-F.
003110     EXIT.
