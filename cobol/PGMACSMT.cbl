000100*=================================================================
000110 IDENTIFICATION DIVISION.
000120 PROGRAM-ID.    PGMACSMT.
000130 AUTHOR.        D. PEREYRA.
000140 INSTALLATION.  DEPTO DE SISTEMAS - PROYECTO ACSI-MATIC.
000150 DATE-WRITTEN.  1989-02-14.
000160 DATE-COMPILED.
000170 SECURITY.      USO INTERNO - CONFIDENCIAL.
000180*-----------------------------------------------------------------
000190*    P R O G R A M A   P R I N C I P A L   D E L   B A T C H   D E
000200*    R E S U M E N   A U T O M A T I C O   D E   T E X T O S
000210*
000220*    LEE UN DOCUMENTO DE TEXTO EN RUSO (INPUT-DOCUMENT), LO PARTE
000230*    EN
000240*    ORACIONES, CALIFICA CADA ORACION SEGUN LA FRECUENCIA GLOBAL
000250*    DE
000260*    SUS PALABRAS, CLASIFICA LAS ORACIONES EN LAS BANDAS "GENERAL"
000270*    Y
000280*    "RESERVA", DETECTA Y DESCARTA ORACIONES REDUNDANTES
000290*    (SOBREOFERTA)
000300*    CONTRA UNA TABLA DE SINONIMOS, RELLENA CON RESERVA LO QUE SE
000310*    DESCARTA, RECORTA AL PORCENTAJE MAXIMO CONFIGURADO Y ESCRIBE
000320*    EL
000330*    RESUMEN FINAL (ABSTRACT-OUTPUT) EN EL ORDEN ORIGINAL DEL
000340*    DOCUMENTO.
000350*
000360*    LA CONSULTA AL DICCIONARIO DE SINONIMOS SE RESUELVE CONTRA LA
000370*    TABLA ESTATICA CPSYNTB, CARGADA EN MEMORIA UNA SOLA VEZ AL
000380*    COMIENZO DE LA CORRIDA (VER ARCHIVO SYNONYM-TABLE).
000390*-----------------------------------------------------------------
000400*    HISTORIA DE CAMBIOS
000410*    FECHA      AUTOR   TICKET      DESCRIPCION
000420*    ---------- ------- -----------
000430*    -----------------------------------
000440*    1989-02-14 DPR     PROY-0091   VERSION INICIAL DEL MOTOR
000450*    PRINCIPAL.
000460*    1989-05-03 DPR     PROY-0091   SE AGREGA EL PASO DE
000470*    CLASIFICACION
000480*                                   GENERAL/RESERVA CON BANDA
000490*                                   CALCULADA
000500*                                   SOBRE EL PROMEDIO Y EL MAXIMO.
000510*    1989-09-21 DPR     PROY-0091   SE AGREGA EL PASO DE DETECCION
000520*    DE
000530*                                   SOBREOFERTA (LLAMADA A
000540*                                   PGMOVRSU).
000550*    1990-01-11 DPR     INC-0058    SE CORRIGE PERDIDA DE LA
000560*    ULTIMA
000570*                                   ORACION CUANDO EL DOCUMENTO
000580*                                   TERMINA
000590*                                   SIN SIGNO DE PUNTUACION.
000600*    1990-07-02 DPR     PROY-0091   SE AGREGA EL RELLENO DESDE
000610*    RESERVA
000620*                                   AL DESCARTAR ORACIONES EN
000630*                                   SOBRE-
000640*                                   OFERTA (PASO 6 DEL FLUJO
000650*                                   BATCH).
000660*    1991-11-25 MCG     INC-0114    SE DEJA EXPRESAMENTE
000670*    DOCUMENTADA LA
000680*                                   DIVISION ENTERA TRUNCADA DE
000690*                                   PORCENTAJE/100 (VER 3000-CALC-
000700*                                   LIMITE-I) - NO CORREGIR SIN
000710*                                   AUTORIZA-
000720*                                   CION DEL AREA DE NEGOCIO, EL
000730*                                   VALOR
000740*                                   RESULTANTE (SIEMPRE CERO) YA
000750*                                   ES
000760*                                   CONSUMIDO POR OTROS PROCESOS
000770*                                   AGUAS
000780*                                   ABAJO.
000790*    1992-05-11 MCG     INC-0140    SE ACLARA QUE LA SINONIMIA ES
000800*                                   SIMETRICA (A,B) = (B,A) EN
000810*                                   PGMOVRSU.
000820*    1994-04-08 MCG     INC-0203    SENT-TEXT PASA A 200
000830*    POSICIONES.
000840*    1996-06-01 MCG     INC-0180    REESTRUCTURACION DE COPYBOOKS
000850*                                   (CPSNTTB PASA A CAMPOS
000860*                                   SUELTOS).
000870*    1998-09-30 RFB     Y2K-0007   REVISION Y2K COMPLETA DEL
000880*    PROGRAMA:
000890*                                   NO EXISTEN CAMPOS DE FECHA DE
000900*                                   2
000910*                                   POSICIONES EN ESTE MODULO, SIN
000920*                                   IMPACTO. SE DEJA CONSTANCIA EN
000930*                                   EL
000940*                                   LEGAJO DE CERTIFICACION Y2K.
000950*    2003-01-17 RFB     INC-0288    SE AGREGA EL CURSOR DE RELLENO
000960*    DE
000970*                                   RESERVA COMO CAMPO PROPIO
000980*                                   (ANTES
000990*                                   SE REUTILIZABA UN INDICE DE
001000*                                   TABLA).
001010*    2006-06-19 RFB     INC-0342    SE ACORTAN TRES LITERALES DEL
001020*                                   TRAILER 4900 Y DEL MENSAJE DE
001030*                                   1050 QUE PASABAN LA COLUMNA 72
001040*                                   Y QUEDABAN TRUNCADOS POR EL
001050*                                   COMPILADOR; NO CAMBIA LOGICA.
001060*=================================================================
001070*
001080 ENVIRONMENT DIVISION.
001090 CONFIGURATION SECTION.
001100*
001110 SPECIAL-NAMES.
001120     C01 IS TOP-OF-FORM
001130     CLASS CYRILLIC-UPPER  IS "А" THRU "Я"
001140     CLASS CYRILLIC-LOWER  IS "а" THRU "я"
001150     CLASS CYRILLIC-YEUPPR IS "Ё"
001160     CLASS CYRILLIC-YELOWR IS "ё".
001170*
001180 INPUT-OUTPUT SECTION.
001190 FILE-CONTROL.
001200     SELECT ENTRADA-DOC   ASSIGN TO DDDOCIN
001210            ORGANIZATION IS LINE SEQUENTIAL
001220            FILE STATUS  IS FS-ENTRADA-DOC.
001230*
001240     SELECT ENTRADA-SIN   ASSIGN TO DDSINTAB
001250            FILE STATUS  IS FS-ENTRADA-SIN.
001260*
001270     SELECT SALIDA-ABSTRACT ASSIGN TO DDABSOUT
001280            ORGANIZATION IS LINE SEQUENTIAL
001290            FILE STATUS  IS FS-SALIDA-ABS.
001300*
001310 DATA DIVISION.
001320 FILE SECTION.
001330*
001340 FD  ENTRADA-DOC
001350     LABEL RECORDS ARE STANDARD
001360     RECORDING MODE IS F.
001370 01  IN-DOC-LINE                        PIC X(200).
001380*
001390 FD  ENTRADA-SIN
001400     LABEL RECORDS ARE STANDARD
001410     RECORDING MODE IS F.
001420 01  IN-SYN-RECORD.
001430     05  IN-SYN-WORD-A                  PIC X(12).
001440     05  IN-SYN-WORD-B                  PIC X(12).
001450*
001460 FD  SALIDA-ABSTRACT
001470     LABEL RECORDS ARE STANDARD
001480     RECORDING MODE IS F.
001490 01  OUT-ABSTRACT-LINE                  PIC X(200).
001500*
001510 WORKING-STORAGE SECTION.
001520*
001530*=================================================================
001540*    TABLA COMPLETA DE ORACIONES DEL DOCUMENTO (ORDEN ORIGINAL)
001550*=================================================================
001560 01  WS-SENTENCE-TABLE.
001570     03  WS-SENTENCE-ENTRY OCCURS 1500 TIMES
001580                            INDEXED BY WS-SENT-IX.
001590     COPY CPSNTTB.
001600*
001610*=================================================================
001620*    POZA DE PALABRAS Y TABLA DE SINONIMOS (CARGADAS UNA VEZ)
001630*=================================================================
001640     COPY CPWRDPL.
001650     COPY CPSYNTB.
001660*
001670*=================================================================
001680*    AREA DE CONTROL DE LA CORRIDA (PARAMETROS, BANDAS, CONJUNTOS)
001690*=================================================================
001700     COPY CPCTLWA.
001710*
001720*=================================================================
001730*    "CONJUNTO EMITIDO" DEL PASO 6 - TEXTOS QUE SOBREVIVEN AL
001740*    RELLENO
001750*    DE RESERVA, DEDUPLICADOS POR CONTENIDO. SE USA EN EL PASO 7
001760*    PARA
001770*    MARCAR SENT-IS-SELECTED SOBRE LA TABLA COMPLETA.
001780*=================================================================
001790 01  WS-EMITIDA-TABLE.
001800     03  WS-EMITIDA-ENTRY OCCURS 1500 TIMES
001810                           INDEXED BY WS-EMI-IX.
001820         05  EMI-TEXTO                  PIC X(200)  VALUE SPACES.
001830 01  WA-EMITIDA-CONTROL.
001840     03  WA-EMITIDA-COUNT               PIC 9(05)   COMP  VALUE
001850         ZERO.
001860     03  WA-EMI-SCAN-IX                 PIC S9(04)  COMP  VALUE
001870         ZERO.
001880     03  FILLER                         PIC X(08)   VALUE SPACES.
001890*
001900*=================================================================
001910*    ESTADOS DE ARCHIVO
001920*=================================================================
001930 01  WA-FILE-STATUS-AREA.
001940     03  FS-ENTRADA-DOC                 PIC X(02)   VALUE SPACES.
001950         88  FS-ENTRADA-DOC-OK                      VALUE '00'.
001960         88  FS-ENTRADA-DOC-EOF                     VALUE '10'.
001970     03  FS-ENTRADA-SIN                 PIC X(02)   VALUE SPACES.
001980         88  FS-ENTRADA-SIN-OK                      VALUE '00'.
001990         88  FS-ENTRADA-SIN-EOF                     VALUE '10'.
002000     03  FS-SALIDA-ABS                  PIC X(02)   VALUE SPACES.
002010         88  FS-SALIDA-ABS-OK                       VALUE '00'.
002020     03  FILLER                         PIC X(06)   VALUE SPACES.
002030*
002040*=================================================================
002050*    BUFFER UNICO DEL DOCUMENTO (SE ARMA EN UNA SOLA CADENA PARA
002060*    PODER
002070*    RECONOCER "CORRIDA DE ESPACIOS SEGUIDA DE . ! O ?" A TRAVES
002080*    DE
002090*    LOS SALTOS DE LINEA DEL ARCHIVO DE ENTRADA)
002100*=================================================================
002110 01  WA-DOC-BUFFER                      PIC X(32000) VALUE SPACES.
002120 01  WA-DOC-BUFFER-R REDEFINES WA-DOC-BUFFER.
002130     03  WA-DOC-LINE-VIEW OCCURS 160 TIMES
002140                          INDEXED BY WS-DBV-IX      PIC X(200).
002150 01  WA-DOC-CONTROL.
002160     03  WA-DOC-LEN                     PIC 9(07)   COMP  VALUE
002170         ZERO.
002180     03  WA-LINEA-LEIDA                 PIC X(200)  VALUE SPACES.
002190     03  WA-LARGO-LINEA                 PIC 9(03)   COMP  VALUE
002200         ZERO.
002210     03  FILLER                         PIC X(06)   VALUE SPACES.
002220*
002230*=================================================================
002240*    TRABAJO DEL PARTIDOR DE ORACIONES (PASO 1 DEL FLUJO BATCH)
002250*=================================================================
002260 01  WA-SPLIT-WORK.
002270     03  WA-SENT-START                  PIC 9(07)   COMP  VALUE 1.
002280     03  WA-SCAN-POS                    PIC 9(07)   COMP  VALUE
002290         ZERO.
002300     03  WA-SENT-END                    PIC 9(07)   COMP  VALUE
002310         ZERO.
002320     03  WA-REAL-START                  PIC 9(07)   COMP  VALUE
002330         ZERO.
002340     03  WA-SENT-LEN                    PIC 9(03)   COMP  VALUE
002350         ZERO.
002360     03  WA-CARACTER                    PIC X(01)   VALUE SPACE.
002370     03  FILLER                         PIC X(06)   VALUE SPACES.
002380*
002390*=================================================================
002400*    TRABAJO DE LOS PASOS 2/5/6/7/8 DEL FLUJO BATCH
002410*=================================================================
002420 01  WA-PIPELINE-WORK.
002430     03  WA-PCT-SOBRE-100               PIC 9(03)   COMP  VALUE
002440         ZERO.
002450     03  WA-HALF-OFFSET                 PIC 9(03)   COMP  VALUE
002460         ZERO.
002470     03  WA-GEN-NUEVO-IX                PIC S9(04)  COMP  VALUE
002480         ZERO.
002490     03  WA-GEN-EXIST-IX                PIC S9(04)  COMP  VALUE
002500         ZERO.
002510     03  WA-DUPLICADO                   PIC X(01)   VALUE 'N'.
002520         88  WA-ES-DUPLICADO                        VALUE 'Y'.
002530     03  WA-RESERVA-SIGUIENTE-IX        PIC S9(04)  COMP  VALUE
002540         ZERO.
002550     03  WA-DECIM-ORDINAL               PIC S9(04)  COMP  VALUE
002560         ZERO.
002570     03  WA-DECIM-QUOT                  PIC S9(04)  COMP  VALUE
002580         ZERO.
002590     03  WA-DECIM-RESTO                 PIC S9(04)  COMP  VALUE
002600         ZERO.
002610     03  FILLER                         PIC X(06)   VALUE SPACES.
002620 77  WA-EMITIDA-TEXTO-TMP               PIC X(200)  VALUE SPACES.
002630*
002640*=================================================================
002650*    NOMBRES DE LOS SUBPROGRAMAS Y CODIGO DE FUNCION DEL
002660*    CALIFICADOR
002670*=================================================================
002680 01  WA-SUBPROGRAMAS.
002690     03  WA-PGM-RATSN                   PIC X(08)   VALUE
002700         'PGMRATSN'.
002710     03  WA-PGM-OVRSU                   PIC X(08)   VALUE
002720         'PGMOVRSU'.
002730     03  WA-FUNCION-TOKENIZAR           PIC X(01)   VALUE 'T'.
002740     03  WA-FUNCION-CALIFICAR           PIC X(01)   VALUE 'R'.
002750     03  FILLER                         PIC X(06)   VALUE SPACES.
002760*
002770*=================================================================
002780*    CAMPOS DE IMPRESION PARA EL TRAILER DE TOTALES DE CONTROL
002790*=================================================================
002800 01  WA-CAMPOS-IMPRESION.
002810     03  WA-CONT-PRINT                  PIC ZZ,ZZ9.
002820     03  WA-RATING-PRINT                PIC -ZZ9.999999.
002830     03  FILLER                         PIC X(06)   VALUE SPACES.
002840*
002850 PROCEDURE DIVISION.
002860*
002870*=================================================================
002880*    0000  -  PUNTO DE ENTRADA DEL PROGRAMA
002890*    ARRANCA LA CORRIDA (1000); SI NO QUEDA ABORTADA POR UN ERROR
002900*    DE APERTURA/CARGA, EJECUTA EL PROCESO COMPLETO (2000) Y EL
002910*    TRAILER DE TOTALES (4900); SIEMPRE CIERRA ARCHIVOS AL FINAL
002920*    (9999), ABORTADA O NO.
002930*=================================================================
002940 0000-MAIN-I.
002950     PERFORM 1000-INICIO-I THRU 1000-INICIO-F
002960     IF NOT WA-CORRIDA-ABORTADA
002970        PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
002980        PERFORM 4900-TOTALES-I THRU 4900-TOTALES-F
002990     END-IF
003000     PERFORM 9999-FINAL-I THRU 9999-FINAL-F.
003010 0000-MAIN-F.
003020     GOBACK.
003030*=================================================================
003040*    1000  -  APERTURA DE ARCHIVOS Y CARGA DE LA TABLA DE
003050*    SINONIMOS
003060*=================================================================
003070 1000-INICIO-I.
003080     PERFORM 1050-VALIDAR-PORCENTAJE-I THRU
003090         1050-VALIDAR-PORCENTAJE-F
003100     IF NOT WA-CORRIDA-ABORTADA
003110        PERFORM 1100-ABRIR-ARCHIVOS-I THRU 1100-ABRIR-ARCHIVOS-F
003120     END-IF
003130     IF NOT WA-CORRIDA-ABORTADA
003140        PERFORM 1300-CARGAR-SINONIMOS-I THRU
003150            1300-CARGAR-SINONIMOS-F
003160     END-IF.
003170 1000-INICIO-F.
003180     EXIT.
003190*
003200*    1994-04-08 MCG - INC-0203 - SE AGREGA LA VALIDACION DE RANGO
003210*    DEL
003220*    PORCENTAJE (ANTES SE ACEPTABA CUALQUIER VALOR DE ENTRADA).
003230 1050-VALIDAR-PORCENTAJE-I.
003240     IF WA-ABSTRACT-PCT = ZERO OR WA-ABSTRACT-PCT >= 100
003250        DISPLAY
003260            '* ERROR DE CONFIG - PORCENTAJE FUERA DE RANGO: '
003270                WA-PORCENTAJE-R
003280        SET WA-CORRIDA-ABORTADA TO TRUE
003290        MOVE 9999 TO RETURN-CODE
003300     END-IF.
003310 1050-VALIDAR-PORCENTAJE-F.
003320     EXIT.
003330*
003340*    ABRE LOS TRES ARCHIVOS DE LA CORRIDA. CUALQUIER APERTURA CON
003350*    FS- DISTINTO DE OK DEJA LA CORRIDA ABORTADA (WA-CORRIDA-
003360*    ABORTADA), PERO SIGUE PROBANDO LAS DEMAS APERTURAS PARA
003370*    INFORMAR TODOS LOS ERRORES DE UNA SOLA VEZ.
003380 1100-ABRIR-ARCHIVOS-I.
003390     OPEN INPUT ENTRADA-DOC
003400     IF NOT FS-ENTRADA-DOC-OK
003410        DISPLAY '* ERROR ABRIENDO INPUT-DOCUMENT, FS='
003420            FS-ENTRADA-DOC
003430        SET WA-CORRIDA-ABORTADA TO TRUE
003440     END-IF
003450     OPEN INPUT ENTRADA-SIN
003460     IF NOT FS-ENTRADA-SIN-OK
003470        DISPLAY '* ERROR ABRIENDO SYNONYM-TABLE, FS='
003480            FS-ENTRADA-SIN
003490        SET WA-CORRIDA-ABORTADA TO TRUE
003500     END-IF
003510     OPEN OUTPUT SALIDA-ABSTRACT
003520     IF NOT FS-SALIDA-ABS-OK
003530        DISPLAY '* ERROR ABRIENDO ABSTRACT-OUTPUT, FS='
003540            FS-SALIDA-ABS
003550        SET WA-CORRIDA-ABORTADA TO TRUE
003560     END-IF.
003570 1100-ABRIR-ARCHIVOS-F.
003580     EXIT.
003590*
003600*    CARGA UNICA DE LA TABLA DE SINONIMOS EN MEMORIA AL COMIENZO
003610*    DE
003620*    LA CORRIDA (CPSYNTB).
003630 1300-CARGAR-SINONIMOS-I.
003640     PERFORM 1310-LEER-SINONIMO-I THRU 1310-LEER-SINONIMO-F
003650         UNTIL FS-ENTRADA-SIN-EOF.
003660 1300-CARGAR-SINONIMOS-F.
003670     EXIT.
003680*
003690*    UNA LECTURA POR VUELTA DEL PERFORM ... UNTIL DE
003700*    1300-CARGAR-SINONIMOS-I. CARGA CADA REGISTRO DE SYNONYM-TABLE
003710*    EN WS-SYNONYM-TABLE (VIA CPSYNTB) HASTA FS-ENTRADA-SIN-EOF O
003720*    HASTA COMPLETAR EL MAXIMO DE ENTRADAS DE LA TABLA.
003730 1310-LEER-SINONIMO-I.
003740     READ ENTRADA-SIN
003750     EVALUATE TRUE
003760        WHEN FS-ENTRADA-SIN-OK
003770           IF WA-SYN-COUNT < 500
003780              ADD 1 TO WA-SYN-COUNT
003790              MOVE IN-SYN-WORD-A TO SYN-WORD-A(WA-SYN-COUNT)
003800              MOVE IN-SYN-WORD-B TO SYN-WORD-B(WA-SYN-COUNT)
003810           END-IF
003820        WHEN FS-ENTRADA-SIN-EOF
003830           CONTINUE
003840        WHEN OTHER
003850           DISPLAY '* ERROR LEYENDO SYNONYM-TABLE, FS='
003860               FS-ENTRADA-SIN
003870           SET WA-CORRIDA-ABORTADA TO TRUE
003880           MOVE '10' TO FS-ENTRADA-SIN
003890     END-EVALUATE.
003900 1310-LEER-SINONIMO-F.
003910     EXIT.
003920*=================================================================
003930*    2000  -  ORQUESTACION DEL PROCESO (PASOS 1 A 9 DEL FLUJO
003940*    BATCH)
003950*=================================================================
003960 2000-PROCESO-I.
003970     PERFORM 2100-LEER-DOCUMENTO-I THRU 2100-LEER-DOCUMENTO-F
003980     PERFORM 2200-PARTIR-ORACIONES-I THRU 2200-PARTIR-ORACIONES-F
003990     PERFORM 3000-CALC-LIMITE-I THRU 3000-CALC-LIMITE-F
004000     PERFORM 3100-CALIFICAR-Y-BANDA-I THRU
004010         3100-CALIFICAR-Y-BANDA-F
004020     PERFORM 3200-CLASIFICAR-I THRU 3200-CLASIFICAR-F
004030     PERFORM 3300-MARCAR-SOBREOFERTA-I THRU
004040         3300-MARCAR-SOBREOFERTA-F
004050     PERFORM 3400-RELLENAR-RESERVA-I THRU 3400-RELLENAR-RESERVA-F
004060     PERFORM 3500-REENSAMBLAR-I THRU 3500-REENSAMBLAR-F
004070     PERFORM 3600-RECORTE-TAMANIO-I THRU 3600-RECORTE-TAMANIO-F
004080     PERFORM 4000-ESCRIBIR-ABSTRACT-I THRU
004090         4000-ESCRIBIR-ABSTRACT-F.
004100 2000-PROCESO-F.
004110     EXIT.
004120*=================================================================
004130*    2100  -  LECTURA DEL DOCUMENTO A UN UNICO BUFFER EN MEMORIA
004140*    1990-01-11 DPR - INC-0058 - SE ARMA UN SOLO BUFFER CONTINUO
004150*    PARA
004160*    QUE EL PARTIDOR DE ORACIONES (2200) PUEDA VER CORRIDAS DE
004170*    ESPACIO
004180*    A TRAVES DE LOS SALTOS DE LINEA DEL ARCHIVO DE ENTRADA.
004190*=================================================================
004200 2100-LEER-DOCUMENTO-I.
004210     PERFORM 2110-LEER-LINEA-I THRU 2110-LEER-LINEA-F
004220         UNTIL FS-ENTRADA-DOC-EOF.
004230 2100-LEER-DOCUMENTO-F.
004240     EXIT.
004250*
004260*    LEE UNA LINEA DEL DOCUMENTO Y LA ACUMULA AL BUFFER UNICO
004270*    (VIA 2130/2120) HASTA FIN DE ARCHIVO.
004280 2110-LEER-LINEA-I.
004290     READ ENTRADA-DOC INTO WA-LINEA-LEIDA
004300     EVALUATE TRUE
004310        WHEN FS-ENTRADA-DOC-OK
004320           PERFORM 2130-CALC-LARGO-LINEA-I THRU
004330               2130-CALC-LARGO-LINEA-F
004340           PERFORM 2120-ACUMULAR-LINEA-I THRU
004350               2120-ACUMULAR-LINEA-F
004360        WHEN FS-ENTRADA-DOC-EOF
004370           CONTINUE
004380        WHEN OTHER
004390           DISPLAY '* ERROR LEYENDO INPUT-DOCUMENT, FS='
004400               FS-ENTRADA-DOC
004410           SET WA-CORRIDA-ABORTADA TO TRUE
004420           MOVE '10' TO FS-ENTRADA-DOC
004430     END-EVALUATE.
004440 2110-LEER-LINEA-F.
004450     EXIT.
004460*
004470*    DESCARTA LINEAS EN BLANCO (WA-LARGO-LINEA = 0) Y NO
004480*    ACUMULA
004490*    MAS ALLA DEL TOPE DE WA-DOC-BUFFER (32000 POSICIONES).
004500 2120-ACUMULAR-LINEA-I.
004510     IF WA-LARGO-LINEA > ZERO
004520        AND WA-DOC-LEN + WA-LARGO-LINEA + 1 <= 32000
004530           ADD 1 TO WA-DOC-LEN
004540           MOVE SPACE TO WA-DOC-BUFFER(WA-DOC-LEN:1)
004550           MOVE WA-LINEA-LEIDA(1:WA-LARGO-LINEA)
004560                     TO WA-DOC-BUFFER(WA-DOC-LEN +
004570                         1:WA-LARGO-LINEA)
004580           ADD WA-LARGO-LINEA TO WA-DOC-LEN
004590     END-IF.
004600 2120-ACUMULAR-LINEA-F.
004610     EXIT.
004620*
004630*    DESCUENTA EL RELLENO DE ESPACIOS A LA DERECHA QUE DEJA
004640*    EL
004650*    READ DE LARGO FIJO (200) PARA OBTENER EL LARGO REAL DE
004660*    LA
004670*    LINEA.
004680 2130-CALC-LARGO-LINEA-I.
004690     MOVE 200 TO WA-LARGO-LINEA
004700     PERFORM 2131-RETROCEDER-LINEA-I THRU 2131-RETROCEDER-LINEA-F
004710        UNTIL WA-LARGO-LINEA = ZERO
004720           OR WA-LINEA-LEIDA(WA-LARGO-LINEA:1) NOT = SPACE.
004730 2130-CALC-LARGO-LINEA-F.
004740     EXIT.
004750*
004760*    UN CARACTER POR VUELTA DEL PERFORM ... UNTIL DE
004770*    2130-CALC-
004780*    LARGO-LINEA-I.
004790 2131-RETROCEDER-LINEA-I.
004800     SUBTRACT 1 FROM WA-LARGO-LINEA.
004810 2131-RETROCEDER-LINEA-F.
004820     EXIT.
004830*=================================================================
004840*    2200  -  PARTIDOR DE ORACIONES (PASO 1 DEL FLUJO BATCH)
004850*    UNA ORACION TERMINA DONDE UNA CORRIDA DE ESPACIOS ES SEGUIDA
004860*    POR
004870*    UN SIGNO . ! O ? (EL SIGNO QUEDA PEGADO AL TEXTO DE LA
004880*    ORACION).
004890*=================================================================
004900 2200-PARTIR-ORACIONES-I.
004910     MOVE 1 TO WA-SENT-START
004920     PERFORM 2210-EXPLORAR-CARACTER-I THRU
004930         2210-EXPLORAR-CARACTER-F
004940         VARYING WA-SCAN-POS FROM 1 BY 1 UNTIL WA-SCAN-POS >
004950             WA-DOC-LEN
004960     IF WA-SENT-START <= WA-DOC-LEN
004970        MOVE WA-DOC-LEN TO WA-SENT-END
004980        PERFORM 2220-CERRAR-ORACION-I THRU 2220-CERRAR-ORACION-F
004990     END-IF.
005000 2200-PARTIR-ORACIONES-F.
005010     EXIT.
005020*
005030*    UNA POSICION DEL BUFFER POR VUELTA. SI CAE EN FIN DE
005040*    ORACION
005050*    (. ! O ? PRECEDIDO DE ESPACIO), CIERRA LA ORACION ACTUAL
005060*    Y
005070*    ARRANCA LA SIGUIENTE EN LA POSICION SIGUIENTE.
005080 2210-EXPLORAR-CARACTER-I.
005090     IF WA-SCAN-POS > 1
005100        MOVE WA-DOC-BUFFER(WA-SCAN-POS:1) TO WA-CARACTER
005110        IF (WA-CARACTER = '.' OR WA-CARACTER = '!' OR WA-CARACTER
005120            = '?')
005130           AND WA-DOC-BUFFER(WA-SCAN-POS - 1:1) = SPACE
005140              MOVE WA-SCAN-POS TO WA-SENT-END
005150              PERFORM 2220-CERRAR-ORACION-I THRU
005160                  2220-CERRAR-ORACION-F
005170              COMPUTE WA-SENT-START = WA-SCAN-POS + 1
005180        END-IF
005190     END-IF.
005200 2210-EXPLORAR-CARACTER-F.
005210     EXIT.
005220*
005230*    CIERRA LA ORACION QUE VENIA EXPLORANDO
005240*    2210-EXPLORAR-CARACTER-I:
005250*    DESCARTA LOS BLANCOS INICIALES (2221), RECORTA A 200
005260*    POSICIONES SI HACE FALTA, Y DA DE ALTA LA ENTRADA EN
005270*    WS-SENTENCE-TABLE (2222) TOKENIZANDO CONTRA PGMRATSN.
005280 2220-CERRAR-ORACION-I.
005290     PERFORM 2221-DETERMINAR-INICIO-I THRU
005300         2221-DETERMINAR-INICIO-F
005310     IF WA-REAL-START <= WA-SENT-END
005320        COMPUTE WA-SENT-LEN = WA-SENT-END - WA-REAL-START + 1
005330        IF WA-SENT-LEN > 200
005340           MOVE 200 TO WA-SENT-LEN
005350        END-IF
005360        IF WA-TOTAL-SENTENCES < 1500
005370           ADD 1 TO WA-TOTAL-SENTENCES
005380           PERFORM 2222-INICIALIZAR-ORACION-I THRU
005390               2222-INICIALIZAR-ORACION-F
005400           CALL WA-PGM-RATSN USING WA-FUNCION-TOKENIZAR
005410                    WS-SENTENCE-ENTRY(WA-TOTAL-SENTENCES)
005420                    WS-WORD-POOL-TABLE
005430                    WA-WORD-POOL-CONTROL
005440        END-IF
005450     END-IF.
005460 2220-CERRAR-ORACION-F.
005470     EXIT.
005480*
005490*    SALTA LOS ESPACIOS INICIALES DE LA ORACION (VIA 2223)
005500*    PARA
005510*    QUE SENT-TEXT NO ARRANQUE CON BLANCOS.
005520 2221-DETERMINAR-INICIO-I.
005530     MOVE WA-SENT-START TO WA-REAL-START
005540     PERFORM 2223-SALTAR-ESPACIO-I THRU 2223-SALTAR-ESPACIO-F
005550         UNTIL WA-REAL-START > WA-SENT-END
005560            OR WA-DOC-BUFFER(WA-REAL-START:1) NOT = SPACE.
005570 2221-DETERMINAR-INICIO-F.
005580     EXIT.
005590*
005600*    1996-06-01 MCG - INC-0180 - SE AISLA LA CARGA INICIAL DE LOS
005610*    INDICADORES EN SU PROPIO PARRAFO AL REESTRUCTURAR CPSNTTB.
005620 2222-INICIALIZAR-ORACION-I.
005630     MOVE SPACES TO SENT-TEXT(WA-TOTAL-SENTENCES)
005640     MOVE WA-DOC-BUFFER(WA-REAL-START:WA-SENT-LEN)
005650                              TO SENT-TEXT(WA-TOTAL-SENTENCES)
005660     MOVE WA-TOTAL-SENTENCES  TO SENT-SEQ-NO(WA-TOTAL-SENTENCES)
005670     MOVE ZERO                TO
005680         SENT-WORD-COUNT(WA-TOTAL-SENTENCES)
005690     MOVE 'N' TO SENT-IS-GENERAL(WA-TOTAL-SENTENCES)
005700     MOVE 'N' TO SENT-IS-RESERVE(WA-TOTAL-SENTENCES)
005710     MOVE 'N' TO SENT-IS-OVERSUPPLY(WA-TOTAL-SENTENCES)
005720     MOVE 'N' TO SENT-IS-SELECTED(WA-TOTAL-SENTENCES).
005730 2222-INICIALIZAR-ORACION-F.
005740     EXIT.
005750*
005760*    UN CARACTER POR VUELTA DEL PERFORM ... UNTIL DE 2221-
005770*    DETERMINAR-INICIO-I.
005780 2223-SALTAR-ESPACIO-I.
005790     ADD 1 TO WA-REAL-START.
005800 2223-SALTAR-ESPACIO-F.
005810     EXIT.
005820*=================================================================
005830*    3000  -  LIMITE MAXIMO DE ORACIONES DEL RESUMEN (PASO 2)
005840*    1991-11-25 MCG - INC-0114 - PORCENTAJE/100 TRUNCA A CERO PARA
005850*    CUALQUIER VALOR VALIDO DE WA-ABSTRACT-PCT (1 A 99). EL VALOR
005860*    RESULTANTE (SIEMPRE CERO) YA ES CONSUMIDO AGUAS ABAJO POR EL
005870*    PARRAFO 3600 - NO CORREGIR SIN AUTORIZACION DEL AREA DE
005880*    NEGOCIO.
005890*=================================================================
005900 3000-CALC-LIMITE-I.
005910     COMPUTE WA-PCT-SOBRE-100 = WA-ABSTRACT-PCT / 100
005920     COMPUTE WA-MAX-ABSTRACT-CNT = WA-TOTAL-SENTENCES *
005930         WA-PCT-SOBRE-100.
005940 3000-CALC-LIMITE-F.
005950     EXIT.
005960*=================================================================
005970*    3100  -  CALIFICACION DE ORACIONES Y CALCULO DE LA BANDA DE
005980*    RESERVA (PASO 3 DEL FLUJO BATCH)
005990*=================================================================
006000 3100-CALIFICAR-Y-BANDA-I.
006010     MOVE ZERO TO WA-SUM-RATING
006020     MOVE ZERO TO WA-MAX-RATING
006030     PERFORM 3110-CALIFICAR-ORACION-I THRU
006040         3110-CALIFICAR-ORACION-F
006050         VARYING WA-SENT-SCAN-IX FROM 1 BY 1
006060            UNTIL WA-SENT-SCAN-IX > WA-TOTAL-SENTENCES
006070     IF WA-TOTAL-SENTENCES > ZERO
006080        COMPUTE WA-AVG-RATING = WA-SUM-RATING / WA-TOTAL-SENTENCES
006090     ELSE
006100        MOVE ZERO TO WA-AVG-RATING
006110     END-IF
006120     COMPUTE WA-HALF-OFFSET = WA-RESERVE-OFFSET-PCT / 2
006130     COMPUTE WA-RESERVE-BORDER-OFFSET =
006140             (WA-MAX-RATING - WA-AVG-RATING) * WA-HALF-OFFSET /
006150                 100
006160     COMPUTE WA-UPPER-BOUND = WA-AVG-RATING +
006170         WA-RESERVE-BORDER-OFFSET
006180     COMPUTE WA-LOWER-BOUND = WA-AVG-RATING -
006190         WA-RESERVE-BORDER-OFFSET.
006200 3100-CALIFICAR-Y-BANDA-F.
006210     EXIT.
006220*
006230*    UNA ORACION POR VUELTA: PIDE LA CALIFICACION A PGMRATSN
006240*    Y
006250*    ACUMULA SUMA Y MAXIMO PARA EL CALCULO DE LA BANDA DE
006260*    RESERVA.
006270 3110-CALIFICAR-ORACION-I.
006280     CALL WA-PGM-RATSN USING WA-FUNCION-CALIFICAR
006290              WS-SENTENCE-ENTRY(WA-SENT-SCAN-IX)
006300              WS-WORD-POOL-TABLE
006310              WA-WORD-POOL-CONTROL
006320     ADD SENT-RATING(WA-SENT-SCAN-IX) TO WA-SUM-RATING
006330     IF SENT-RATING(WA-SENT-SCAN-IX) > WA-MAX-RATING
006340        MOVE SENT-RATING(WA-SENT-SCAN-IX) TO WA-MAX-RATING
006350     END-IF.
006360 3110-CALIFICAR-ORACION-F.
006370     EXIT.
006380*=================================================================
006390*    3200  -  CLASIFICACION GENERAL / RESERVA (PASO 4 DEL FLUJO
006400*    BATCH)
006410*=================================================================
006420 3200-CLASIFICAR-I.
006430     PERFORM 3210-CLASIFICAR-ORACION-I THRU
006440         3210-CLASIFICAR-ORACION-F
006450         VARYING WA-SENT-SCAN-IX FROM 1 BY 1
006460            UNTIL WA-SENT-SCAN-IX > WA-TOTAL-SENTENCES.
006470 3200-CLASIFICAR-F.
006480     EXIT.
006490*
006500*    CLASIFICA UNA ORACION SEGUN SU CALIFICACION: POR ENCIMA DE
006510*    WA-LOWER-BOUND VA AL CONJUNTO GENERAL (3220); DENTRO DE LA
006520*    BANDA DE RESERVA VA AL CONJUNTO RESERVA (3230); POR DEBAJO NO
006530*    SE GUARDA EN NINGUN CONJUNTO.
006540 3210-CLASIFICAR-ORACION-I.
006550     IF SENT-RATING(WA-SENT-SCAN-IX) > WA-UPPER-BOUND
006560        SET SENT-GENERAL(WA-SENT-SCAN-IX) TO TRUE
006570        PERFORM 3220-INSERTAR-GENERAL-I THRU
006580            3220-INSERTAR-GENERAL-F
006590     ELSE
006600        IF SENT-RATING(WA-SENT-SCAN-IX) >= WA-LOWER-BOUND
006610           SET SENT-RESERVE(WA-SENT-SCAN-IX) TO TRUE
006620           PERFORM 3230-INSERTAR-RESERVA-I THRU
006630               3230-INSERTAR-RESERVA-F
006640        END-IF
006650     END-IF.
006660 3210-CLASIFICAR-ORACION-F.
006670     EXIT.
006680*
006690*    1990-07-02 DPR - PROY-0091 - EL ALTA AL CONJUNTO GENERAL
006700*    RECHAZA
006710*    DUPLICADOS POR CONTENIDO DE SENT-TEXT (VER REGLA DE NEGOCIO
006720*    DE
006730*    CONJUNTOS ORDENADOS).
006740 3220-INSERTAR-GENERAL-I.
006750     MOVE 'N' TO WA-DUPLICADO
006760     PERFORM 3221-BUSCAR-DUP-GENERAL-I THRU
006770         3221-BUSCAR-DUP-GENERAL-F
006780         VARYING WA-GEN-EXIST-IX FROM 1 BY 1
006790            UNTIL WA-GEN-EXIST-IX > WA-GENERAL-COUNT
006800               OR WA-ES-DUPLICADO
006810     IF NOT WA-ES-DUPLICADO AND WA-GENERAL-COUNT < 1500
006820        ADD 1 TO WA-GENERAL-COUNT
006830        MOVE WA-SENT-SCAN-IX TO GEN-SENT-IX(WA-GENERAL-COUNT)
006840     END-IF.
006850 3220-INSERTAR-GENERAL-F.
006860     EXIT.
006870*
006880*    UNA COMPARACION POR VUELTA DEL PERFORM ... UNTIL DE
006890*    3220-
006900*    INSERTAR-GENERAL-I.
006910 3221-BUSCAR-DUP-GENERAL-I.
006920     IF SENT-TEXT(WA-SENT-SCAN-IX) =
006930              SENT-TEXT(GEN-SENT-IX(WA-GEN-EXIST-IX))
006940        SET WA-ES-DUPLICADO TO TRUE
006950     END-IF.
006960 3221-BUSCAR-DUP-GENERAL-F.
006970     EXIT.
006980*
006990*    DA DE ALTA UNA ORACION EN WS-RESERVE-SET-TABLE SI TODAVIA NO
007000*    ESTA (3231) Y SI QUEDA LUGAR EN LA TABLA (1500 ENTRADAS,
007010*    MISMO LIMITE QUE EL CONJUNTO GENERAL).
007020 3230-INSERTAR-RESERVA-I.
007030     MOVE 'N' TO WA-DUPLICADO
007040     PERFORM 3231-BUSCAR-DUP-RESERVA-I THRU
007050         3231-BUSCAR-DUP-RESERVA-F
007060         VARYING WA-GEN-EXIST-IX FROM 1 BY 1
007070            UNTIL WA-GEN-EXIST-IX > WA-RESERVE-COUNT
007080               OR WA-ES-DUPLICADO
007090     IF NOT WA-ES-DUPLICADO AND WA-RESERVE-COUNT < 1500
007100        ADD 1 TO WA-RESERVE-COUNT
007110        MOVE WA-SENT-SCAN-IX TO RSV-SENT-IX(WA-RESERVE-COUNT)
007120     END-IF.
007130 3230-INSERTAR-RESERVA-F.
007140     EXIT.
007150*
007160*    UNA COMPARACION POR VUELTA DEL PERFORM ... UNTIL DE
007170*    3230-
007180*    INSERTAR-RESERVA-I.
007190 3231-BUSCAR-DUP-RESERVA-I.
007200     IF SENT-TEXT(WA-SENT-SCAN-IX) =
007210              SENT-TEXT(RSV-SENT-IX(WA-GEN-EXIST-IX))
007220        SET WA-ES-DUPLICADO TO TRUE
007230     END-IF.
007240 3231-BUSCAR-DUP-RESERVA-F.
007250     EXIT.
007260*=================================================================
007270*    3300  -  MARCA DE SOBREOFERTA (PASO 5 DEL FLUJO BATCH)
007280*    CADA ORACION GENERAL NUEVA SE COMPARA CONTRA LAS YA
007290*    PROCESADAS
007300*    QUE TODAVIA NO ESTAN MARCADAS EN SOBREOFERTA (VER PGMOVRSU).
007310*=================================================================
007320 3300-MARCAR-SOBREOFERTA-I.
007330     PERFORM 3310-PROCESAR-GENERAL-NUEVO-I THRU
007340         3310-PROCESAR-GENERAL-NUEVO-F
007350         VARYING WA-GEN-NUEVO-IX FROM 2 BY 1
007360            UNTIL WA-GEN-NUEVO-IX > WA-GENERAL-COUNT.
007370 3300-MARCAR-SOBREOFERTA-F.
007380     EXIT.
007390*
007400*    COMPARA UNA ORACION DEL CONJUNTO GENERAL CONTRA LAS QUE YA
007410*    ESTABAN ANTES DE ESTA CORRIDA DE SOBREOFERTA (3320) Y LA
007420*    MARCA
007430*    SI CORRESPONDE, VIA PGMOVRSU.
007440 3310-PROCESAR-GENERAL-NUEVO-I.
007450     PERFORM 3320-COMPARAR-CONTRA-PREVIO-I THRU
007460         3320-COMPARAR-CONTRA-PREVIO-F
007470         VARYING WA-GEN-EXIST-IX FROM 1 BY 1
007480            UNTIL WA-GEN-EXIST-IX >= WA-GEN-NUEVO-IX
007490               OR SENT-OVERSUPPLY(GEN-SENT-IX(WA-GEN-NUEVO-IX)).
007500 3310-PROCESAR-GENERAL-NUEVO-F.
007510     EXIT.
007520*
007530*    UNA COMPARACION POR VUELTA DEL PERFORM ... UNTIL DE
007540*    3310-
007550*    PROCESAR-GENERAL-NUEVO-I; SE CORTA APENAS PGMOVRSU MARCA
007560*    SOBREOFERTA EN LA ORACION NUEVA.
007570 3320-COMPARAR-CONTRA-PREVIO-I.
007580     IF NOT SENT-OVERSUPPLY(GEN-SENT-IX(WA-GEN-EXIST-IX))
007590        CALL WA-PGM-OVRSU USING
007600                 WS-SENTENCE-ENTRY(GEN-SENT-IX(WA-GEN-NUEVO-IX))
007610                 WS-SENTENCE-ENTRY(GEN-SENT-IX(WA-GEN-EXIST-IX))
007620                 WS-SYNONYM-TABLE
007630                 WA-SYNONYM-CONTROL
007640     END-IF.
007650 3320-COMPARAR-CONTRA-PREVIO-F.
007660     EXIT.
007670*=================================================================
007680*    3400  -  RELLENO DESDE RESERVA (PASO 6 DEL FLUJO BATCH)
007690*    1990-07-02 DPR - PROY-0091 - VERSION INICIAL.
007700*    2003-01-17 RFB - INC-0288 - EL CURSOR DE RESERVA PASA A SER
007710*    UN
007720*    CAMPO PROPIO (WA-RESERVA-SIGUIENTE-IX) EN LUGAR DE REUTILIZAR
007730*    UN
007740*    INDICE DE TABLA COMPARTIDO CON OTRO PARRAFO.
007750*=================================================================
007760 3400-RELLENAR-RESERVA-I.
007770     MOVE ZERO TO WA-RESERVA-SIGUIENTE-IX
007780     PERFORM 3410-RELLENAR-UNO-I THRU 3410-RELLENAR-UNO-F
007790         VARYING WA-GEN-EXIST-IX FROM 1 BY 1
007800            UNTIL WA-GEN-EXIST-IX > WA-GENERAL-COUNT.
007810 3400-RELLENAR-RESERVA-F.
007820     EXIT.
007830*
007840*    TOMA LA SIGUIENTE ORACION DISPONIBLE DEL CONJUNTO RESERVA
007850*    (SEGUN
007860*    WA-RESERVA-SIGUIENTE-IX) Y LA EMITE (3420) SI TODAVIA NO FUE
007870*    EMITIDA POR EL CONJUNTO GENERAL.
007880 3410-RELLENAR-UNO-I.
007890     IF SENT-OVERSUPPLY(GEN-SENT-IX(WA-GEN-EXIST-IX))
007900        AND WA-RESERVA-SIGUIENTE-IX < WA-RESERVE-COUNT
007910           ADD 1 TO WA-RESERVA-SIGUIENTE-IX
007920           MOVE SENT-TEXT(RSV-SENT-IX(WA-RESERVA-SIGUIENTE-IX))
007930                                        TO WA-EMITIDA-TEXTO-TMP
007940     ELSE
007950        MOVE SENT-TEXT(GEN-SENT-IX(WA-GEN-EXIST-IX))
007960                                        TO WA-EMITIDA-TEXTO-TMP
007970     END-IF
007980     PERFORM 3420-EMITIR-TEXTO-I THRU 3420-EMITIR-TEXTO-F.
007990 3410-RELLENAR-UNO-F.
008000     EXIT.
008010*
008020*    EL "CONJUNTO EMITIDO" DEDUPLICA POR CONTENIDO IGUAL QUE LOS
008030*    CONJUNTOS GENERAL Y RESERVA (VER REGLA DE NEGOCIO DE
008040*    CONJUNTOS).
008050 3420-EMITIR-TEXTO-I.
008060     MOVE 'N' TO WA-DUPLICADO
008070     PERFORM 3421-BUSCAR-DUP-EMITIDA-I THRU
008080         3421-BUSCAR-DUP-EMITIDA-F
008090         VARYING WA-EMI-SCAN-IX FROM 1 BY 1
008100            UNTIL WA-EMI-SCAN-IX > WA-EMITIDA-COUNT
008110               OR WA-ES-DUPLICADO
008120     IF NOT WA-ES-DUPLICADO AND WA-EMITIDA-COUNT < 1500
008130        ADD 1 TO WA-EMITIDA-COUNT
008140        MOVE WA-EMITIDA-TEXTO-TMP TO EMI-TEXTO(WA-EMITIDA-COUNT)
008150     END-IF.
008160 3420-EMITIR-TEXTO-F.
008170     EXIT.
008180*
008190*    UNA COMPARACION POR VUELTA DEL PERFORM ... UNTIL DE
008200*    3420-
008210*    EMITIR-TEXTO-I.
008220 3421-BUSCAR-DUP-EMITIDA-I.
008230     IF EMI-TEXTO(WA-EMI-SCAN-IX) = WA-EMITIDA-TEXTO-TMP
008240        SET WA-ES-DUPLICADO TO TRUE
008250     END-IF.
008260 3421-BUSCAR-DUP-EMITIDA-F.
008270     EXIT.
008280*=================================================================
008290*    3500  -  REENSAMBLE EN ORDEN ORIGINAL DEL DOCUMENTO (PASO 7)
008300*=================================================================
008310 3500-REENSAMBLAR-I.
008320     MOVE ZERO TO WA-SELECTED-COUNT
008330     PERFORM 3510-VERIFICAR-ORACION-I THRU
008340         3510-VERIFICAR-ORACION-F
008350         VARYING WA-SENT-SCAN-IX FROM 1 BY 1
008360            UNTIL WA-SENT-SCAN-IX > WA-TOTAL-SENTENCES.
008370 3500-REENSAMBLAR-F.
008380     EXIT.
008390*
008400*    UNA ORACION DEL DOCUMENTO POR VUELTA: SI FUE SELECCIONADA Y
008410*    NO
008420*    ESTA TODAVIA EN LA LISTA DE EMITIDAS (3520), LA MARCA COMO
008430*    PARTE DEL RESUMEN FINAL EN EL ORDEN ORIGINAL DEL DOCUMENTO.
008440 3510-VERIFICAR-ORACION-I.
008450     MOVE 'N' TO WA-DUPLICADO
008460     PERFORM 3520-BUSCAR-EN-EMITIDA-I THRU
008470         3520-BUSCAR-EN-EMITIDA-F
008480         VARYING WA-EMI-SCAN-IX FROM 1 BY 1
008490            UNTIL WA-EMI-SCAN-IX > WA-EMITIDA-COUNT
008500               OR WA-ES-DUPLICADO
008510     IF WA-ES-DUPLICADO
008520        SET SENT-SELECTED(WA-SENT-SCAN-IX) TO TRUE
008530        ADD 1 TO WA-SELECTED-COUNT
008540     END-IF.
008550 3510-VERIFICAR-ORACION-F.
008560     EXIT.
008570*
008580*    UNA COMPARACION POR VUELTA DEL PERFORM ... UNTIL DE
008590*    3510-
008600*    VERIFICAR-ORACION-I.
008610 3520-BUSCAR-EN-EMITIDA-I.
008620     IF EMI-TEXTO(WA-EMI-SCAN-IX) = SENT-TEXT(WA-SENT-SCAN-IX)
008630        SET WA-ES-DUPLICADO TO TRUE
008640     END-IF.
008650 3520-BUSCAR-EN-EMITIDA-F.
008660     EXIT.
008670*=================================================================
008680*    3600  -  RECORTE AL TAMANIO MAXIMO CONFIGURADO (PASO 8)
008690*    1991-11-25 MCG - INC-0114 - LA CONDICION DE ABAJO NUNCA SE
008700*    CUMPLE
008710*    EN LA PRACTICA PORQUE WA-MAX-ABSTRACT-CNT ES SIEMPRE CERO
008720*    (VER
008730*    3000-CALC-LIMITE-I) Y WA-SELECTED-COUNT NUNCA ES NEGATIVO. SE
008740*    MANTIENE CODIFICADO TAL COMO EL PROGRAMA ORIGEN - NO
008750*    CORREGIR.
008760*=================================================================
008770 3600-RECORTE-TAMANIO-I.
008780     MOVE WA-SELECTED-COUNT TO WA-DESPUES-RECORTE-COUNT
008790     IF WA-SELECTED-COUNT < WA-MAX-ABSTRACT-CNT
008800        COMPUTE WA-DECIMACION-N = 100 / WA-ABSTRACT-PCT
008810        IF WA-DECIMACION-N = ZERO
008820           MOVE 1 TO WA-DECIMACION-N
008830        END-IF
008840        MOVE ZERO TO WA-DECIM-ORDINAL
008850        PERFORM 3610-DECIMAR-ORACION-I THRU 3610-DECIMAR-ORACION-F
008860            VARYING WA-SENT-SCAN-IX FROM 1 BY 1
008870               UNTIL WA-SENT-SCAN-IX > WA-TOTAL-SENTENCES
008880     END-IF.
008890 3600-RECORTE-TAMANIO-F.
008900     EXIT.
008910*
008920*    DESMARCA UNA ORACION DE CADA WA-DECIMACION-N SELECCIONADAS,
008930*    RECORRIENDO EL RESUMEN EN ORDEN, PARA BAJAR EL TOTAL AL
008940*    LIMITE
008950*    WA-MAX-ABSTRACT-CNT CALCULADO EN 3000-CALC-LIMITE-I.
008960 3610-DECIMAR-ORACION-I.
008970     IF SENT-SELECTED(WA-SENT-SCAN-IX)
008980        DIVIDE WA-DECIM-ORDINAL BY WA-DECIMACION-N
008990              GIVING WA-DECIM-QUOT REMAINDER WA-DECIM-RESTO
009000        IF WA-DECIM-RESTO NOT = ZERO
009010           MOVE 'N' TO SENT-IS-SELECTED(WA-SENT-SCAN-IX)
009020           SUBTRACT 1 FROM WA-DESPUES-RECORTE-COUNT
009030        END-IF
009040        ADD 1 TO WA-DECIM-ORDINAL
009050     END-IF.
009060 3610-DECIMAR-ORACION-F.
009070     EXIT.
009080*=================================================================
009090*    4000  -  ESCRITURA DEL RESUMEN FINAL (PASO 9 DEL FLUJO BATCH)
009100*=================================================================
009110 4000-ESCRIBIR-ABSTRACT-I.
009120     PERFORM 4010-ESCRIBIR-ORACION-I THRU 4010-ESCRIBIR-ORACION-F
009130         VARYING WA-SENT-SCAN-IX FROM 1 BY 1
009140            UNTIL WA-SENT-SCAN-IX > WA-TOTAL-SENTENCES.
009150 4000-ESCRIBIR-ABSTRACT-F.
009160     EXIT.
009170*
009180*    ESCRIBE UNA LINEA DE ABSTRACT-OUTPUT POR CADA ORACION
009190*    SELECCIONADA QUE QUEDO EN PIE DESPUES DEL RECORTE (3600),
009200*    RESPETANDO EL ORDEN ORIGINAL DEL DOCUMENTO.
009210 4010-ESCRIBIR-ORACION-I.
009220     IF SENT-SELECTED(WA-SENT-SCAN-IX)
009230        MOVE SENT-TEXT(WA-SENT-SCAN-IX) TO OUT-ABSTRACT-LINE
009240        WRITE OUT-ABSTRACT-LINE
009250        IF NOT FS-SALIDA-ABS-OK
009260           DISPLAY '* ERROR ESCRIBIENDO ABSTRACT-OUTPUT, FS='
009270               FS-SALIDA-ABS
009280        END-IF
009290     END-IF.
009300 4010-ESCRIBIR-ORACION-F.
009310     EXIT.
009320*=================================================================
009330*    4900  -  TRAILER DE TOTALES DE CONTROL DE LA CORRIDA
009340*    (REEMPLAZA LOS LOG.INFO() DEL PROGRAMA DE ORIGEN - VER
009350*    NON-GOALS)
009360*=================================================================
009370 4900-TOTALES-I.
009380     DISPLAY
009390         '******************************************************'
009400     DISPLAY
009410         '*  ACSI-MATIC - TOTALES DE CONTROL DE LA CORRIDA     *'
009420     MOVE WA-TOTAL-SENTENCES TO WA-CONT-PRINT
009430     DISPLAY '*  ORACIONES LEIDAS DEL DOCUMENTO ... : '
009440         WA-CONT-PRINT
009450     MOVE WA-MAX-ABSTRACT-CNT TO WA-CONT-PRINT
009460     DISPLAY '*  LIMITE MAXIMO DE ORACIONES ........ : '
009470         WA-CONT-PRINT
009480     MOVE WA-UPPER-BOUND TO WA-RATING-PRINT
009490     DISPLAY '*  BANDA SUPERIOR DE RESERVA .......... : '
009500         WA-RATING-PRINT
009510     MOVE WA-LOWER-BOUND TO WA-RATING-PRINT
009520     DISPLAY '*  BANDA INFERIOR DE RESERVA .......... : '
009530         WA-RATING-PRINT
009540     MOVE WA-GENERAL-COUNT TO WA-CONT-PRINT
009550     DISPLAY '*  ORACIONES EN BANDA GENERAL ......... : '
009560         WA-CONT-PRINT
009570     MOVE WA-RESERVE-COUNT TO WA-CONT-PRINT
009580     DISPLAY '*  ORACIONES EN BANDA RESERVA ......... : '
009590         WA-CONT-PRINT
009600     MOVE WA-DESPUES-RECORTE-COUNT TO WA-CONT-PRINT
009610     DISPLAY '*  ORACIONES EN EL RESUMEN FINAL ...... : '
009620         WA-CONT-PRINT
009630     DISPLAY
009640         '******************************************************'.
009650 4900-TOTALES-F.
009660     EXIT.
009670*=================================================================
009680*    9999  -  CIERRE DE ARCHIVOS Y FIN DE LA CORRIDA
009690*=================================================================
009700 9999-FINAL-I.
009710     IF FS-ENTRADA-DOC NOT = SPACES
009720        CLOSE ENTRADA-DOC
009730     END-IF
009740     IF FS-ENTRADA-SIN NOT = SPACES
009750        CLOSE ENTRADA-SIN
009760     END-IF
009770     IF FS-SALIDA-ABS NOT = SPACES
009780        CLOSE SALIDA-ABSTRACT
009790     END-IF.
009800 9999-FINAL-F.
009810     EXIT.
