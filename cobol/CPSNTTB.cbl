000100*=================================================================
000110*   COPYBOOK  : CPSNTTB
000120*   SISTEMA   : ACSMT  (RESUMIDOR AUTOMATICO DE TEXTOS -
000130*   ACSI-MATIC)
000140*   AUTOR     : D. PEREYRA
000150*   PROPOSITO : CAMPOS DE UNA ENTRADA DE LA TABLA DE ORACIONES
000160*               (SENTENCE-RECORD). SE ESCRIBE A NIVEL 05 SIN
000170*               ENVOLTORIO
000180*               01/OCCURS PARA PODER USARSE DE DOS FORMAS
000190*               DISTINTAS:
000200*                 A) EN PGMACSMT, COPIADA DEBAJO DE UN 03 CON
000210*                    OCCURS 1500 (LA TABLA COMPLETA DE ORACIONES).
000220*                 B) EN PGMRATSN Y PGMOVRSU, COPIADA DEBAJO DE UN
000230*                 01
000240*                    SUELTO EN LINKAGE SECTION (UNA SOLA ORACION
000250*                    POR
000260*                    LLAMADA, PASADA POR REFERENCIA DESDE LA
000270*                    TABLA).
000280*   USADO EN  : PGMACSMT, PGMRATSN, PGMOVRSU.
000290*-----------------------------------------------------------------
000300*   HISTORIA DE CAMBIOS
000310*   FECHA      AUTOR   TICKET      DESCRIPCION
000320*   ---------- ------- -----------
000330*   ------------------------------------
000340*   1989-02-14 DPR     PROY-0091   VERSION INICIAL - LAYOUT BASE.
000350*   1990-07-02 DPR     PROY-0091   SE AGREGA TABLA DE PALABRAS
000360*                                  DISTINTAS (SENT-WORDS) OCCURS
000370*                                  40.
000380*   1991-11-25 MCG     INC-0114    SE AGREGAN LOS 4 INDICADORES DE
000390*                                  ESTADO
000400*                                  (GENERAL/RESERVA/SOBREOFERTA/
000410*                                  SELECCIONADA) CON NIVEL 88.
000420*   1994-04-08 MCG     INC-0203    SE AMPLIA SENT-TEXT A 200
000430*   POSICIONES
000440*                                  PARA ADMITIR ORACIONES MAS
000450*                                  LARGAS.
000460*   1996-06-01 MCG     INC-0180    SE REESTRUCTURA EL COPYBOOK A
000470*   NIVEL
000480*                                  05 SUELTO PARA COMPARTIRLO
000490*                                  ENTRE LA
000500*                                  TABLA (PGMACSMT) Y EL LINKAGE
000510*                                  DE LOS
000520*                                  SUBPROGRAMAS PGMRATSN/PGMOVRSU.
000530*   1998-09-30 RFB     Y2K-0007   REVISION Y2K: NO HAY CAMPOS DE
000540*   FECHA
000550*                                  EN ESTE LAYOUT, SIN IMPACTO.
000560*   2003-01-17 RFB     INC-0288    SE AGREGA SENT-RATING-R
000570*   (REDEFINES)
000580*                                  PARA IMPRESION DE CONTROL SIN
000590*                                  PUNTO.
000600*=================================================================
000610*
000620*-----------------------------------------------------------------
000630*        NRO DE ORDEN ORIGINAL DE LA ORACION EN EL DOCUMENTO
000640*-----------------------------------------------------------------
000650     05  SENT-SEQ-NO                PIC 9(05)     COMP.
000660*-----------------------------------------------------------------
000670*        TEXTO ORIGINAL DE LA ORACION, CON SU TERMINADOR (. ! ?)
000680*-----------------------------------------------------------------
000690     05  SENT-TEXT                  PIC X(200)    VALUE SPACES.
000700*-----------------------------------------------------------------
000710*        CANTIDAD DE PALABRAS DISTINTAS (SET, NO CUENTA REPETIDAS)
000720*-----------------------------------------------------------------
000730     05  SENT-WORD-COUNT            PIC 9(03)    COMP.
000740*-----------------------------------------------------------------
000750*        HASTA 40 PALABRAS CIRILICAS DISTINTAS, EN MINUSCULA
000760*-----------------------------------------------------------------
000770     05  SENT-WORDS OCCURS 40 TIMES
000780                     INDEXED BY WS-WRD-IX.
000790         10  SENT-WORD-TEXT         PIC X(12)    VALUE SPACES.
000800*-----------------------------------------------------------------
000810*        CALIFICACION DE LA ORACION (SUMA FRECUENCIAS / TOTAL)
000820*-----------------------------------------------------------------
000830     05  SENT-RATING                PIC S9(03)V9(06) COMP-3.
000840     05  SENT-RATING-R REDEFINES SENT-RATING
000850                                    PIC S9(09)   COMP-3.
000860*-----------------------------------------------------------------
000870*        INDICADORES DE CLASIFICACION Y SELECCION FINAL
000880*-----------------------------------------------------------------
000890     05  SENT-FLAGS.
000900         10  SENT-IS-GENERAL        PIC X(01)    VALUE 'N'.
000910             88  SENT-GENERAL                    VALUE 'Y'.
000920         10  SENT-IS-RESERVE        PIC X(01)    VALUE 'N'.
000930             88  SENT-RESERVE                    VALUE 'Y'.
000940         10  SENT-IS-OVERSUPPLY     PIC X(01)    VALUE 'N'.
000950             88  SENT-OVERSUPPLY                 VALUE 'Y'.
000960         10  SENT-IS-SELECTED       PIC X(01)    VALUE 'N'.
000970             88  SENT-SELECTED                   VALUE 'Y'.
000980     05  FILLER                     PIC X(10)    VALUE SPACES.
000990*
