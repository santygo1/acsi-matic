000100*=================================================================
000110*   COPYBOOK  : CPCTLWA
000120*   SISTEMA   : ACSMT  (RESUMIDOR AUTOMATICO DE TEXTOS -
000130*   ACSI-MATIC)
000140*   AUTOR     : D. PEREYRA
000150*   PROPOSITO : AREA DE CONTROL DE LA CORRIDA: PARAMETRO DE
000160*   TAMANIO DEL
000170*               RESUMEN, LIMITES DE LA BANDA DE RESERVA, CONJUNTOS
000180*               ORDENADOS "GENERAL" Y "RESERVA" (POR INDICE A
000190*               WS-SENTENCE-TABLE, ORDEN DE INSERCION), Y LOS
000200*               CONTADORES DE CONTROL QUE SE MUESTRAN AL
000210*               FINALIZAR.
000220*   USADO EN  : PGMACSMT (WORKING-STORAGE).
000230*-----------------------------------------------------------------
000240*   HISTORIA DE CAMBIOS
000250*   FECHA      AUTOR   TICKET      DESCRIPCION
000260*   ---------- ------- -----------
000270*   ------------------------------------
000280*   1989-02-14 DPR     PROY-0091   VERSION INICIAL.
000290*   1990-07-02 DPR     PROY-0091   SE AGREGAN LOS CONJUNTOS
000300*   GENERAL Y
000310*                                  RESERVA COMO TABLAS DE INDICES.
000320*   1991-11-25 MCG     INC-0114    SE DOCUMENTA LA REGLA DE
000330*   DIVISION
000340*                                  ENTERA TRUNCADA (25/100 Y
000350*                                  N/100).
000360*   1994-04-08 MCG     INC-0203    SE AGREGA WA-PORCENTAJE-R
000370*   (REDEFINES)
000380*                                  PARA VALIDAR RANGO DEL
000390*                                  PARAMETRO.
000400*   1998-09-30 RFB     Y2K-0007   REVISION Y2K: SIN CAMPOS DE
000410*   FECHA EN
000420*                                  ESTA AREA, SIN IMPACTO.
000430*   2003-01-17 RFB     INC-0288    SE AGREGA EL CURSOR DE RELLENO
000440*   DE
000450*                                  RESERVA (WA-RESERVE-CURSOR).
000460*   2006-11-03 RFB     INC-0343    SE SACA WA-RESERVE-CURSOR: EL
000470*                                  CURSOR REALMENTE USADO POR EL
000480*                                  RELLENO ES
000490*                                  WA-RESERVA-SIGUIENTE-
000500*                                  IX, DECLARADO APARTE EN
000510*                                  PGMACSMT (VER 3400). TAMBIEN SE
000520*                                  SACAN WA-STATUS-FIN Y
000530*                                  WA-STATUS-FIN-SIN: EL FIN DE
000540*                                  ARCHIVO LO MANEJAN LOS FS- DE
000550*                                  PGMACSMT, ESTOS SWITCHES NUNCA
000560*                                  SE SETEABAN.
000570*=================================================================
000580*
000590*=================================================================
000600*   PUNTEROS DE TRABAJO SOBRE LA TABLA DE ORACIONES
000610*   (WS-SENTENCE-TABLE
000620*   DE CPSNTTB, DECLARADA APARTE EN PGMACSMT)
000630*=================================================================
000640 01  WA-SENTENCE-CONTROL.
000650     03  WA-TOTAL-SENTENCES          PIC 9(05)    COMP  VALUE
000660         ZERO.
000670     03  WA-SENT-BUILD-IX            PIC S9(04)   COMP  VALUE
000680         ZERO.
000690     03  WA-SENT-SCAN-IX             PIC S9(04)   COMP  VALUE
000700         ZERO.
000710     03  FILLER                      PIC X(06)    VALUE SPACES.
000720*
000730 01  WA-CONFIG-CORRIDA.
000740*-----------------------------------------------------------------
000750*        PORCENTAJE MAXIMO DEL RESUMEN, PARAMETRO DE ENTRADA. DEBE
000760*        SER ESTRICTAMENTE MAYOR A 0 Y MENOR A 100 (ERROR FATAL SI
000770*        NO CUMPLE - VER PARRAFO 1000-INICIO-I).
000780*-----------------------------------------------------------------
000790     03  WA-ABSTRACT-PCT             PIC 9(03)    COMP  VALUE 10.
000800     03  WA-PORCENTAJE-R REDEFINES WA-ABSTRACT-PCT
000810                                     PIC 9(03).
000820*-----------------------------------------------------------------
000830*        CONSTANTES DEL ALGORITMO (VER SPEC DE NEGOCIO) - SE DEJAN
000840*        COMO CAMPOS Y NO 88 PORQUE INTERVIENEN EN COMPUTE.
000850*-----------------------------------------------------------------
000860     03  WA-RESERVE-OFFSET-PCT       PIC 9(03)    COMP  VALUE 40.
000870     03  WA-OVERSUPPLY-PCT           PIC 9(03)    COMP  VALUE 25.
000880*
000890*=================================================================
000900*   LIMITE DE TAMANIO DEL RESUMEN (PASO 2 DEL FLUJO BATCH)
000910*=================================================================
000920 01  WA-LIMITE-TAMANIO.
000930     03  WA-MAX-ABSTRACT-CNT         PIC 9(05)    COMP  VALUE
000940         ZERO.
000950     03  WA-DECIMACION-N             PIC 9(03)    COMP  VALUE
000960         ZERO.
000970*
000980*=================================================================
000990*   CALIFICACION PROMEDIO/MAXIMA Y BANDA DE RESERVA (PASO 3)
001000*=================================================================
001010 01  WA-BANDA-RESERVA.
001020     03  WA-SUM-RATING               PIC S9(05)V9(06) COMP-3
001030                                                       VALUE ZERO.
001040     03  WA-AVG-RATING               PIC S9(03)V9(06) COMP-3
001050                                                       VALUE ZERO.
001060     03  WA-MAX-RATING               PIC S9(03)V9(06) COMP-3
001070                                                       VALUE ZERO.
001080     03  WA-RESERVE-BORDER-OFFSET    PIC S9(03)V9(06) COMP-3
001090                                                       VALUE ZERO.
001100     03  WA-UPPER-BOUND              PIC S9(03)V9(06) COMP-3
001110                                                       VALUE ZERO.
001120     03  WA-LOWER-BOUND              PIC S9(03)V9(06) COMP-3
001130                                                       VALUE ZERO.
001140*
001150*=================================================================
001160*   CONJUNTO "GENERAL" - INDICES A WS-SENTENCE-TABLE, ORDEN DE
001170*   INSERCION, SIN DUPLICADOS POR CONTENIDO DE SENT-TEXT
001180*=================================================================
001190 01  WS-GENERAL-SET-TABLE.
001200     03  WS-GENERAL-SET-ENTRY OCCURS 1500 TIMES
001210                              INDEXED BY WS-GEN-IX.
001220         05  GEN-SENT-IX             PIC S9(04)   COMP.
001230 01  WA-GENERAL-CONTROL.
001240     03  WA-GENERAL-COUNT            PIC 9(05)    COMP  VALUE
001250         ZERO.
001260*
001270*=================================================================
001280*   CONJUNTO "RESERVA" - MISMA MECANICA QUE EL CONJUNTO GENERAL
001290*=================================================================
001300 01  WS-RESERVE-SET-TABLE.
001310     03  WS-RESERVE-SET-ENTRY OCCURS 1500 TIMES
001320                              INDEXED BY WS-RSV-IX.
001330         05  RSV-SENT-IX             PIC S9(04)   COMP.
001340 01  WA-RESERVE-CONTROL.
001350     03  WA-RESERVE-COUNT            PIC 9(05)    COMP  VALUE
001360         ZERO.
001370*
001380*=================================================================
001390*   TOTALES DE CONTROL A INFORMAR AL FINAL DE LA CORRIDA
001400*=================================================================
001410 01  WA-TOTALES-CONTROL.
001420     03  WA-SELECTED-COUNT           PIC 9(05)    COMP  VALUE
001430         ZERO.
001440     03  WA-DESPUES-RECORTE-COUNT    PIC 9(05)    COMP  VALUE
001450         ZERO.
001460*
001470*=================================================================
001480*   SWITCH DE ABORTO DE LA CORRIDA
001490*=================================================================
001500 01  WA-SWITCHES.
001510     03  WA-ABORT-SWITCH             PIC X(01)    VALUE 'N'.
001520         88  WA-CORRIDA-ABORTADA                  VALUE 'Y'.
001530*
