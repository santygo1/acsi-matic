000100*=================================================================
000110*   COPYBOOK  : CPWRDPL
000120*   SISTEMA   : ACSMT  (RESUMIDOR AUTOMATICO DE TEXTOS -
000130*   ACSI-MATIC)
000140*   AUTOR     : D. PEREYRA
000150*   PROPOSITO : LAYOUT DE LA POZA (POOL) DE FRECUENCIA DE
000160*   PALABRAS.
000170*               UNA ENTRADA POR PALABRA CIRILICA DISTINTA VISTA EN
000180*               TODO
000190*               EL DOCUMENTO. WA-GLOBAL-WORD-COUNT ES LA SUMATORIA
000200*               DE
000210*               TODAS LAS OCURRENCIAS (SE USA COMO DIVISOR DE LA
000220*               CALIFICACION DE CADA ORACION).
000230*   USADO EN  : PGMACSMT (WORKING-STORAGE), PGMRATSN (LINKAGE
000240*   SECTION).
000250*-----------------------------------------------------------------
000260*   HISTORIA DE CAMBIOS
000270*   FECHA      AUTOR   TICKET      DESCRIPCION
000280*   ---------- ------- -----------
000290*   ------------------------------------
000300*   1989-02-14 DPR     PROY-0091   VERSION INICIAL.
000310*   1990-07-02 DPR     PROY-0091   SE AGREGA WORD-TEXT-R
000320*   (REDEFINES)
000330*                                  PARA BUSQUEDA POR PRIMERA
000340*                                  LETRA.
000350*   1996-03-19 MCG     INC-0177    WA-POOL-COUNT PASA A COMP
000360*   (ANTES
000370*                                  DISPLAY, MEJORA DE
000380*                                  RENDIMIENTO).
000390*   1998-10-05 RFB     Y2K-0007   REVISION Y2K: SIN CAMPOS DE
000400*   FECHA,
000410*                                  SIN IMPACTO.
000420*=================================================================
000430*
000440 01  WS-WORD-POOL-TABLE.
000450     03  WS-WORD-POOL-ENTRY OCCURS 3000 TIMES
000460                            INDEXED BY WS-WORD-IX.
000470*        ---------------------------------------------------------
000480*        PALABRA CIRILICA EN MINUSCULA (CLAVE DE BUSQUEDA)
000490*        ---------------------------------------------------------
000500         05  WORD-TEXT              PIC X(12)    VALUE SPACES.
000510         05  WORD-TEXT-R REDEFINES WORD-TEXT.
000520             10  WORD-TEXT-1RA-LETRA PIC X(01).
000530             10  WORD-TEXT-RESTO     PIC X(11).
000540*        ---------------------------------------------------------
000550*        CANTIDAD DE VECES QUE APARECE LA PALABRA EN TODO EL
000560*        DOCUMENTO (NO SE DEDUPLICA POR ORACION)
000570*        ---------------------------------------------------------
000580         05  WORD-FREQ              PIC 9(05)    COMP.
000590         05  FILLER                 PIC X(08)    VALUE SPACES.
000600*
000610*=================================================================
000620*   CONTADORES GLOBALES DE LA POZA DE PALABRAS
000630*=================================================================
000640 01  WA-WORD-POOL-CONTROL.
000650*        CANTIDAD DE PALABRAS DISTINTAS CARGADAS EN LA POZA
000660     03  WA-POOL-COUNT              PIC 9(05)    COMP  VALUE ZERO.
000670*        SUMA DE WORD-FREQ DE TODA LA POZA (DENOMINADOR DE RATING)
000680     03  WA-GLOBAL-WORD-COUNT       PIC 9(07)    COMP  VALUE ZERO.
000690     03  WA-WORD-SCAN-IX            PIC S9(04)   COMP  VALUE ZERO.
000700     03  FILLER                     PIC X(06)    VALUE SPACES.
000710*
