000100*=================================================================
000110 IDENTIFICATION DIVISION.
000120 PROGRAM-ID.    PGMRATSN.
000130 AUTHOR.        D. PEREYRA.
000140 INSTALLATION.  DEPTO DE SISTEMAS - PROYECTO ACSI-MATIC.
000150 DATE-WRITTEN.  1989-02-14.
000160 DATE-COMPILED.
000170 SECURITY.      USO INTERNO - CONFIDENCIAL.
000180*-----------------------------------------------------------------
000190*    S U B R U T I N A   D E   T O K E N I Z A C I O N   Y
000200*    C A L I F I C A C I O N   D E   O R A C I O N E S
000210*
000220*    RECIBE UNA UNICA ENTRADA DE LA TABLA DE ORACIONES (POR
000230*    REFERENCIA,
000240*    UN SOLO ELEMENO DE WS-SENTENCE-TABLE) Y, SEGUN EL CODIGO DE
000250*    FUNCION RECIBIDO EN LK-FUNCION-CODE, REALIZA UNA DE DOS
000260*    TAREAS:
000270*
000280*      'T' (TOKENIZAR) - PARTE SENT-TEXT EN PALABRAS CIRILICAS,
000290*      ARMA
000300*          EL CONJUNTO SENT-WORDS (SIN REPETIDOS) Y ACTUALIZA LA
000310*          POZA
000320*          GLOBAL DE FRECUENCIA DE PALABRAS (WS-WORD-POOL-TABLE)
000330*          CON
000340*          CADA OCURRENCIA (REPETIDAS INCLUIDAS).
000350*
000360*      'R' (CALIFICAR) - SUMA LA FRECUENCIA GLOBAL DE CADA PALABRA
000370*          DISTINTA DE SENT-WORDS (YA CARGADA POR LA FUNCION 'T')
000380*          Y
000390*          DIVIDE POR EL TOTAL GLOBAL DE OCURRENCIAS, DEJANDO EL
000400*          RESULTADO EN SENT-RATING. SOLO DEBE INVOCARSE DESPUES
000410*          QUE
000420*          TODAS LAS ORACIONES DEL DOCUMENTO HAYAN SIDO
000430*          TOKENIZADAS,
000440*          PORQUE LA POZA DEBE ESTAR COMPLETA ANTES DE CALIFICAR.
000450*
000460*    NO TIENE LECTURA NI ESCRITURA DE ARCHIVOS PROPIA - ES UNA
000470*    RUTINA
000480*    DE CALCULO PURA LLAMADA DESDE PGMACSMT.
000490*-----------------------------------------------------------------
000500*    HISTORIA DE CAMBIOS
000510*    FECHA      AUTOR   TICKET      DESCRIPCION
000520*    ---------- ------- -----------
000530*    -----------------------------------
000540*    1989-02-14 DPR     PROY-0091   VERSION INICIAL - SOLO
000550*    TOKENIZABA.
000560*    1989-05-03 DPR     PROY-0091   SE AGREGA LA FUNCION 'R' DE
000570*                                   CALIFICACION SOBRE LA POZA
000580*                                   GLOBAL.
000590*    1990-07-02 DPR     PROY-0091   EL ALTA EN SENT-WORDS RECHAZA
000600*                                   PALABRAS YA PRESENTES EN LA
000610*                                   ORACION
000620*                                   (CONJUNTO SIN DUPLICADOS).
000630*    1991-08-14 MCG     INC-0102   SE AGREGA LA CLASE CIRILICA-YE
000640*                                   (LETRA "Е" CON DIERESIS) QUE
000650*                                   HABIA
000660*                                   QUEDADO AFUERA DE LOS RANGOS
000670*                                   А-Я.
000680*    1994-04-08 MCG     INC-0203   SENT-TEXT PASA A 200
000690*    POSICIONES,
000700*                                   SE AJUSTA EL CALCULO DE
000710*                                   WA-TEXT-LEN.
000720*    1996-06-01 MCG     INC-0180   SE ADAPTA AL COPYBOOK CPSNTTB
000730*    DE
000740*                                   CAMPOS SUELTOS (LINKAGE 01
000750*                                   PROPIO).
000760*    1998-09-30 RFB     Y2K-0007   REVISION Y2K COMPLETA: SIN
000770*    CAMPOS DE
000780*                                   FECHA EN ESTA RUTINA, SIN
000790*                                   IMPACTO.
000800*    2003-01-17 RFB     INC-0288   SE ACLARA EN COMENTARIOS EL
000810*    ORDEN DE
000820*                                   INVOCACION ('T' ANTES QUE
000830*                                   'R').
000840*=================================================================
000850*
000860 ENVIRONMENT DIVISION.
000870 CONFIGURATION SECTION.
000880*
000890 SPECIAL-NAMES.
000900     C01 IS TOP-OF-FORM
000910     CLASS CYRILLIC-UPPER  IS "А" THRU "Я"
000920     CLASS CYRILLIC-LOWER  IS "а" THRU "я"
000930     CLASS CYRILLIC-YEUPPR IS "Ё"
000940     CLASS CYRILLIC-YELOWR IS "ё".
000950*
000960 DATA DIVISION.
000970 WORKING-STORAGE SECTION.
000980*
000990*=================================================================
001000*    TABLA DE TRADUCCION MAYUSCULA/MINUSCULA DEL ALFABETO
001010*    CIRILICO,
001020*    USADA CON INSPECT ... CONVERTING (NO HAY FUNCION INTRINSECA
001030*    DE
001040*    MINUSCULAS EN ESTE COMPILADOR PARA JUEGOS DE CARACTERES NO
001050*    LATINOS).
001060*=================================================================
001070 01  WA-TABLAS-CASE.
001080     03  WA-CIRILICO-MAYUS   PIC X(33)
001090             VALUE "АБВГДЕЖЗИЙКЛМНОПРСТУФХЦЧШЩЪЫЬЭЮЯЁ".
001100     03  WA-CIRILICO-MINUS   PIC X(33)
001110             VALUE "абвгдежзийклмнопрстуфхцчшщъыьэюяё".
001120     03  FILLER              PIC X(06)   VALUE SPACES.
001130*
001140*=================================================================
001150*    TRABAJO DEL EXPLORADOR DE CARACTERES (FUNCION 'T')
001160*=================================================================
001170 01  WA-EXPLORADOR-WORK.
001180     03  WA-TEXT-LEN         PIC 9(03)   COMP  VALUE ZERO.
001190     03  WA-POS              PIC 9(03)   COMP  VALUE ZERO.
001200     03  WA-WORD-START       PIC 9(03)   COMP  VALUE ZERO.
001210     03  WA-WORD-LEN         PIC 9(02)   COMP  VALUE ZERO.
001220     03  WA-CUR-CHAR         PIC X(01)   VALUE SPACE.
001230     03  WA-WORD-BUF         PIC X(12)   VALUE SPACES.
001240     03  WA-WORD-BUF-R REDEFINES WA-WORD-BUF.
001250         05  WA-WORD-1RA-LETRA PIC X(01).
001260         05  WA-WORD-RESTO     PIC X(11).
001270     03  FILLER              PIC X(06)   VALUE SPACES.
001280*
001290*=================================================================
001300*    TRABAJO DE ALTA EN EL CONJUNTO SENT-WORDS Y EN LA POZA GLOBAL
001310*=================================================================
001320 01  WA-ALTA-WORK.
001330     03  WA-SW-SCAN-IX       PIC S9(02)  COMP  VALUE ZERO.
001340     03  WA-YA-EXISTE        PIC X(01)   VALUE 'N'.
001350         88  WA-PALABRA-YA-EXISTE       VALUE 'Y'.
001360     03  WA-POOL-SCAN-IX     PIC S9(04)  COMP  VALUE ZERO.
001370     03  WA-POOL-YA-EXISTE   PIC X(01)   VALUE 'N'.
001380         88  WA-PALABRA-EN-POZA         VALUE 'Y'.
001390     03  FILLER              PIC X(06)   VALUE SPACES.
001400*
001410*=================================================================
001420*    TRABAJO DE LA CALIFICACION (FUNCION 'R')
001430*=================================================================
001440 01  WA-CALIFICAR-WORK.
001450     03  WA-SUMA-FREQ        PIC 9(07)   COMP  VALUE ZERO.
001460     03  FILLER              PIC X(06)   VALUE SPACES.
001470*
001480 LINKAGE SECTION.
001490*
001500 01  LK-FUNCION-CODE                     PIC X(01).
001510     88  LK-FUNCION-TOKENIZAR                       VALUE 'T'.
001520     88  LK-FUNCION-CALIFICAR                       VALUE 'R'.
001530*
001540 01  LK-SENTENCE-ENTRY.
001550     COPY CPSNTTB.
001560*
001570     COPY CPWRDPL.
001580*
001590 PROCEDURE DIVISION USING LK-FUNCION-CODE
001600                          LK-SENTENCE-ENTRY
001610                          WS-WORD-POOL-TABLE
001620                          WA-WORD-POOL-CONTROL.
001630*
001640 0100-CONTROL-I.
001650     EVALUATE TRUE
001660        WHEN LK-FUNCION-TOKENIZAR
001670           PERFORM 1000-TOKENIZAR-I THRU 1000-TOKENIZAR-F
001680        WHEN LK-FUNCION-CALIFICAR
001690           PERFORM 2000-CALIFICAR-I THRU 2000-CALIFICAR-F
001700     END-EVALUATE.
001710 0100-CONTROL-F.
001720     GOBACK.
001730*=================================================================
001740*    1000  -  TOKENIZACION DE SENT-TEXT EN PALABRAS CIRILICAS
001750*=================================================================
001760 1000-TOKENIZAR-I.
001770     PERFORM 1010-CALC-LARGO-TEXTO-I THRU 1010-CALC-LARGO-TEXTO-F
001780     MOVE ZERO TO WA-WORD-START
001790     PERFORM 1020-EXPLORAR-CARACTER-I THRU
001800         1020-EXPLORAR-CARACTER-F
001810         VARYING WA-POS FROM 1 BY 1 UNTIL WA-POS > WA-TEXT-LEN
001820     IF WA-WORD-START NOT = ZERO
001830        PERFORM 1040-CERRAR-PALABRA-I THRU 1040-CERRAR-PALABRA-F
001840     END-IF.
001850 1000-TOKENIZAR-F.
001860     EXIT.
001870*
001880*    1994-04-08 MCG - INC-0203 - CALCULO DEL LARGO REAL DE
001890*    SENT-TEXT
001900*    (200 POSICIONES, RELLENO A DERECHA CON ESPACIOS).
001910 1010-CALC-LARGO-TEXTO-I.
001920     MOVE 200 TO WA-TEXT-LEN
001930     PERFORM 1015-RETROCEDER-TEXTO-I THRU 1015-RETROCEDER-TEXTO-F
001940        UNTIL WA-TEXT-LEN = ZERO
001950           OR SENT-TEXT(WA-TEXT-LEN:1) NOT = SPACE.
001960 1010-CALC-LARGO-TEXTO-F.
001970     EXIT.
001980*
001990 1015-RETROCEDER-TEXTO-I.
002000     SUBTRACT 1 FROM WA-TEXT-LEN.
002010 1015-RETROCEDER-TEXTO-F.
002020     EXIT.
002030*
002040*    1991-08-14 MCG - INC-0102 - SE PRUEBAN LAS 4 CLASES CIRILICAS
002050*    (MAYUS, MINUS, "Е" MAYUS Y MINUS) PARA DECIDIR SI EL CARACTER
002060*    FORMA PARTE DE UNA PALABRA.
002070 1020-EXPLORAR-CARACTER-I.
002080     MOVE SENT-TEXT(WA-POS:1) TO WA-CUR-CHAR
002090     IF WA-CUR-CHAR IS CYRILLIC-UPPER  OR WA-CUR-CHAR IS
002100         CYRILLIC-LOWER
002110        OR WA-CUR-CHAR IS CYRILLIC-YEUPPR OR WA-CUR-CHAR IS
002120            CYRILLIC-YELOWR
002130        IF WA-WORD-START = ZERO
002140           MOVE WA-POS TO WA-WORD-START
002150        END-IF
002160     ELSE
002170        IF WA-WORD-START NOT = ZERO
002180           PERFORM 1040-CERRAR-PALABRA-I THRU
002190               1040-CERRAR-PALABRA-F
002200        END-IF
002210     END-IF.
002220 1020-EXPLORAR-CARACTER-F.
002230     EXIT.
002240*
002250 1040-CERRAR-PALABRA-I.
002260     COMPUTE WA-WORD-LEN = WA-POS - WA-WORD-START
002270     IF WA-WORD-LEN > 12
002280        MOVE 12 TO WA-WORD-LEN
002290     END-IF
002300     MOVE SPACES TO WA-WORD-BUF
002310     MOVE SENT-TEXT(WA-WORD-START:WA-WORD-LEN) TO WA-WORD-BUF
002320     INSPECT WA-WORD-BUF CONVERTING WA-CIRILICO-MAYUS TO
002330         WA-CIRILICO-MINUS
002340     PERFORM 1050-AGREGAR-A-ORACION-I THRU
002350         1050-AGREGAR-A-ORACION-F
002360     PERFORM 1060-ACUMULAR-EN-POZA-I THRU 1060-ACUMULAR-EN-POZA-F
002370     MOVE ZERO TO WA-WORD-START.
002380 1040-CERRAR-PALABRA-F.
002390     EXIT.
002400*
002410*    1990-07-02 DPR - PROY-0091 - CONJUNTO SENT-WORDS SIN
002420*    DUPLICADOS
002430*    (SE BUSCA POR CONTENIDO ANTES DE AGREGAR).
002440 1050-AGREGAR-A-ORACION-I.
002450     MOVE 'N' TO WA-YA-EXISTE
002460     PERFORM 1055-BUSCAR-EN-ORACION-I THRU
002470         1055-BUSCAR-EN-ORACION-F
002480         VARYING WA-SW-SCAN-IX FROM 1 BY 1
002490            UNTIL WA-SW-SCAN-IX > SENT-WORD-COUNT
002500               OR WA-PALABRA-YA-EXISTE
002510     IF NOT WA-PALABRA-YA-EXISTE AND SENT-WORD-COUNT < 40
002520        ADD 1 TO SENT-WORD-COUNT
002530        MOVE WA-WORD-BUF TO SENT-WORD-TEXT(SENT-WORD-COUNT)
002540     END-IF.
002550 1050-AGREGAR-A-ORACION-F.
002560     EXIT.
002570*
002580 1055-BUSCAR-EN-ORACION-I.
002590     IF SENT-WORD-TEXT(WA-SW-SCAN-IX) = WA-WORD-BUF
002600        SET WA-PALABRA-YA-EXISTE TO TRUE
002610     END-IF.
002620 1055-BUSCAR-EN-ORACION-F.
002630     EXIT.
002640*
002650*    LA POZA GLOBAL CUENTA TODAS LAS OCURRENCIAS (NO SE DEDUPLICA
002660*    POR
002670*    ORACION) - CADA LLAMADA A ESTE PARRAFO SUMA UNA OCURRENCIA
002680*    MAS.
002690 1060-ACUMULAR-EN-POZA-I.
002700     MOVE 'N' TO WA-POOL-YA-EXISTE
002710     PERFORM 1065-BUSCAR-EN-POZA-I THRU 1065-BUSCAR-EN-POZA-F
002720         VARYING WA-POOL-SCAN-IX FROM 1 BY 1
002730            UNTIL WA-POOL-SCAN-IX > WA-POOL-COUNT
002740               OR WA-PALABRA-EN-POZA
002750     IF WA-PALABRA-EN-POZA
002760        ADD 1 TO WORD-FREQ(WA-POOL-SCAN-IX)
002770        ADD 1 TO WA-GLOBAL-WORD-COUNT
002780     ELSE
002790        IF WA-POOL-COUNT < 3000
002800           ADD 1 TO WA-POOL-COUNT
002810           MOVE WA-WORD-BUF   TO WORD-TEXT(WA-POOL-COUNT)
002820           MOVE ZERO          TO WORD-FREQ(WA-POOL-COUNT)
002830           ADD 1 TO WORD-FREQ(WA-POOL-COUNT)
002840           ADD 1 TO WA-GLOBAL-WORD-COUNT
002850        END-IF
002860     END-IF.
002870 1060-ACUMULAR-EN-POZA-F.
002880     EXIT.
002890*
002900 1065-BUSCAR-EN-POZA-I.
002910     IF WORD-TEXT(WA-POOL-SCAN-IX) = WA-WORD-BUF
002920        SET WA-PALABRA-EN-POZA TO TRUE
002930     END-IF.
002940 1065-BUSCAR-EN-POZA-F.
002950     EXIT.
002960*=================================================================
002970*    2000  -  CALIFICACION DE LA ORACION SOBRE LA POZA YA COMPLETA
002980*    NO SE APLICA ROUNDED (REGLA DE NEGOCIO: LA CALIFICACION
002990*    REPLICA
003000*    LA DIVISION REAL SIN REDONDEO DEL PROGRAMA DE ORIGEN).
003010*=================================================================
003020 2000-CALIFICAR-I.
003030     MOVE ZERO TO WA-SUMA-FREQ
003040     PERFORM 2010-SUMAR-FRECUENCIA-I THRU 2010-SUMAR-FRECUENCIA-F
003050         VARYING WA-SW-SCAN-IX FROM 1 BY 1
003060            UNTIL WA-SW-SCAN-IX > SENT-WORD-COUNT
003070     IF WA-GLOBAL-WORD-COUNT = ZERO
003080        MOVE ZERO TO SENT-RATING
003090     ELSE
003100        COMPUTE SENT-RATING = WA-SUMA-FREQ / WA-GLOBAL-WORD-COUNT
003110     END-IF.
003120 2000-CALIFICAR-F.
003130     EXIT.
003140*
003150 2010-SUMAR-FRECUENCIA-I.
003160     MOVE 'N' TO WA-POOL-YA-EXISTE
003170     PERFORM 2015-BUSCAR-FRECUENCIA-I THRU
003180         2015-BUSCAR-FRECUENCIA-F
003190         VARYING WA-POOL-SCAN-IX FROM 1 BY 1
003200            UNTIL WA-POOL-SCAN-IX > WA-POOL-COUNT
003210               OR WA-PALABRA-EN-POZA.
003220 2010-SUMAR-FRECUENCIA-F.
003230     EXIT.
003240*
003250 2015-BUSCAR-FRECUENCIA-I.
003260     IF WORD-TEXT(WA-POOL-SCAN-IX) = SENT-WORD-TEXT(WA-SW-SCAN-IX)
003270        ADD WORD-FREQ(WA-POOL-SCAN-IX) TO WA-SUMA-FREQ
003280        SET WA-PALABRA-EN-POZA TO TRUE
003290     END-IF.
003300 2015-BUSCAR-FRECUENCIA-F.
003310     EXIT.
