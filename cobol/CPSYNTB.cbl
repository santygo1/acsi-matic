000100*=================================================================
000110*   COPYBOOK  : CPSYNTB
000120*   SISTEMA   : ACSMT  (RESUMIDOR AUTOMATICO DE TEXTOS -
000130*   ACSI-MATIC)
000140*   AUTOR     : D. PEREYRA
000150*   PROPOSITO : LAYOUT DE LA TABLA DE PARES DE SINONIMOS, CARGADA
000160*   UNA
000170*   SOLA VEZ EN MEMORIA DESDE EL ARCHIVO SYNONYM-TABLE AL COMIENZO
000180*   DE
000190*   LA CORRIDA (VER 1300-CARGAR-SINONIMOS-I EN PGMACSMT). LA
000200*   RELACION
000210*   DE SINONIMIA SE MANEJA COMO TABLA ESTATICA QUE EL PROGRAMA
000220*   CARGA
000230*   UNA VEZ Y RECORRE EN MEMORIA DURANTE TODO EL PROCESO.
000240*   USADO EN  : PGMACSMT (WORKING-STORAGE), PGMOVRSU (LINKAGE
000250*   SECTION).
000260*-----------------------------------------------------------------
000270*   HISTORIA DE CAMBIOS
000280*   FECHA      AUTOR   TICKET      DESCRIPCION
000290*   ---------- ------- -----------
000300*   ------------------------------------
000310*   1989-02-14 DPR     PROY-0091   VERSION INICIAL.
000320*   1992-05-11 MCG     INC-0140    SE DOCUMENTA LA SIMETRIA DEL
000330*   PAR
000340*                                  (A,B) EQUIVALE A (B,A).
000350*   1998-10-05 RFB     Y2K-0007   REVISION Y2K: SIN CAMPOS DE
000360*   FECHA,
000370*                                  SIN IMPACTO.
000380*   2006-06-19 RFB     INC-0341    SE SACA WA-SYN-SCAN-IX DE ESTA
000390*   AREA:
000400*                                  QUEDABA SIN USO ACA (PGMACSMT
000410*                                  NUNCA
000420*                                  LO REFERENCIA) Y CHOCABA POR
000430*                                  NOMBRE
000440*                                  CON EL INDICE PROPIO DE
000450*                                  PGMOVRSU AL
000460*                                  COPIARSE ESTA AREA EN SU
000470*                                  LINKAGE.
000480*=================================================================
000490*
000500 01  WS-SYNONYM-TABLE.
000510     03  WS-SYNONYM-ENTRY OCCURS 500 TIMES
000520                          INDEXED BY WS-SYN-IX.
000530*        ---------------------------------------------------------
000540*        PAR DE PALABRAS SINONIMAS. LA SINONIMIA ES SIMETRICA:
000550*        SE DEBE PROBAR (A,B) Y (B,A) CONTRA ESTA TABLA.
000560*        ---------------------------------------------------------
000570         05  SYN-WORD-A             PIC X(12)    VALUE SPACES.
000580         05  SYN-WORD-B             PIC X(12)    VALUE SPACES.
000590*
000600*=================================================================
000610*   CONTADOR DE LA TABLA DE SINONIMOS
000620*=================================================================
000630 01  WA-SYNONYM-CONTROL.
000640     03  WA-SYN-COUNT               PIC 9(05)    COMP  VALUE ZERO.
000650     03  FILLER                     PIC X(14)    VALUE SPACES.
000660*
